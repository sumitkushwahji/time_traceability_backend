000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTFUPL   -  TRACCIATO RECORD STATISTICA CARICAMENTO FILE     *00000300
000400*                                                                *00000400
000500*  UNA RIGA PER OGNI FILE STAZIONE RICEVUTO/ELABORATO. LETTA DA  *00000500
000600*  CVTBT030 PER PRODURRE LE 9 SEZIONI DEL REPORT STATISTICHE.    *00000600
000700*                                                                *00000700
001000*----------------------------------------------------------------*00001000
001100* STORIA DELLE VARIAZIONI                                        *00001100
001200*----------------------------------------------------------------*00001200
001300* VERS  | DATA       | AUT | DESCRIZIONE                         *00001300
001400*-------|------------|-----|-------------------------------------*00001400
001500* A.00  | 2014-08-04 | PSR | PRIMA STESURA PER CRUSCOTTO CARICHI *00001500
001600* A.01  | 2016-05-19 | DKS | RICH. 10044 - AGGIUNTI CAMPI QUALITA*00001600
001700*       |            |     | E TEMPO/DIMENSIONE PER PERFORMANCE  *00001700
001800* B.00  | 2021-09-08 | RVK | RICH. 12871 - SATELLITES A X(10) PER*00001800
001900*       |            |     | DISTINGUERE GPS DA NAVIC A REGIME   *00001900
002000*----------------------------------------------------------------*00002000
002100 01  CVTF-UPLOAD.                                                 00002100
002200     05  UPL-FILE-NAME           PIC X(40).                       00002200
002300     05  UPL-FILE-NAME-R REDEFINES UPL-FILE-NAME.                 00002300
002400         10  UPL-FNAME-PFX2      PIC X(02).                       00002400
002500         10  UPL-FNAME-RESTO     PIC X(38).                       00002500
002600     05  UPL-LOCATION-NAME       PIC X(20).                       00002600
002700     05  UPL-SOURCE2-CODE        PIC X(08).                       00002700
002800     05  UPL-MJD                 PIC 9(05).                       00002800
002900     05  UPL-FILE-CREATION-TIME  PIC X(26).                       00002900
003000     05  UPL-FCT-R REDEFINES UPL-FILE-CREATION-TIME.              00003000
003100         10  UPL-FCT-AAAA        PIC 9(04).                       00003100
003200         10  UPL-FCT-FILL1       PIC X(01).                       00003200
003300         10  UPL-FCT-MM          PIC 9(02).                       00003300
003400         10  UPL-FCT-FILL2       PIC X(01).                       00003400
003500         10  UPL-FCT-GG          PIC 9(02).                       00003500
003600         10  UPL-FCT-FILL3       PIC X(01).                       00003600
003700         10  UPL-FCT-HH          PIC 9(02).                       00003700
003800         10  UPL-FCT-RESTO       PIC X(13).                       00003800
003900     05  UPL-UPLOAD-TIMESTAMP    PIC X(26).                       00003900
004000     05  UPL-DATA-DATE           PIC X(10).                       00004000
004100     05  UPL-TOTAL-RECORDS       PIC 9(09).                       00004100
004200     05  UPL-QUALITY-SCORE       PIC 9(03)V9(01).                 00004200
004300     05  UPL-LINES-PROCESSED     PIC 9(09).                       00004300
004400     05  UPL-LINES-SKIPPED       PIC 9(09).                       00004400
004500     05  UPL-PROCESSING-ERRORS   PIC X(100).                      00004500
004600     05  UPL-PROCESSING-TIME-MS  PIC 9(09).                       00004600
004700     05  UPL-FILE-SIZE-MB        PIC 9(05)V9(02).                 00004700
004800     05  UPL-SATELLITES          PIC X(10).                       00004800
004900     05  FILLER                  PIC X(08).                       00004900
