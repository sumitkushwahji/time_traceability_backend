000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTFOBS   -  TRACCIATO RECORD OSSERVAZIONE COMMON-VIEW        *00000300
000400*                                                                *00000400
000500*  UNA RIGA PER OGNI PASSAGGIO SATELLITE VALIDO ESTRATTO DA UN   *00000500
000600*  FILE GIORNALIERO DI STAZIONE (CGGTTS-LIKE). SCRITTA DA        *00000600
000700*  CVTBT010 (INGESTIONE) SU CV-OBS-FILE.                         *00000700
000800*                                                                *00000800
000900*----------------------------------------------------------------*00000900
001000* STORIA DELLE VARIAZIONI                                        *00001000
001100*----------------------------------------------------------------*00001100
001200* VERS  | DATA       | AUT | DESCRIZIONE                         *00001200
001300*-------|------------|-----|-------------------------------------*00001300
001400* A.00  | 2009-06-15 | RVK | PRIMA STESURA PER RETE STAZIONI      *00001400
001500*       |            |     | BANGALORE E FARIDABAD (2 SORGENTI)  *00001500
001600* A.01  | 2011-02-03 | NKM | AGGIUNTA COPPIA MDIO/SMDI E MSIO/SMSI*00001600
001700*       |            |     | RICHIESTA DAL LABORATORIO NPL       *00001700
001800* B.00  | 2013-10-21 | PSR | REQ. 8834 - CAMPO OBS-SORGENTE-IND  *00001800
001900*       |            |     | PER DISTINGUERE IRLMB DA IRNPLI     *00001900
002000*       |            |     | SENZA RILEGGERE OBS-SOURCE          *00002000
002100*----------------------------------------------------------------*00002100
002200 01  CVTF-OSSERVAZIONE.                                           00002200
002300     05  OBS-SAT                 PIC 9(02).                       00002300
002400     05  OBS-CL                  PIC X(03).                       00002400
002500     05  OBS-MJD                 PIC 9(05).                       00002500
002600     05  OBS-STTIME              PIC X(06).                       00002600
002700     05  OBS-STTIME-R REDEFINES OBS-STTIME.                       00002700
002800         10  OBS-ST-HH           PIC 9(02).                       00002800
002900         10  OBS-ST-MM           PIC 9(02).                       00002900
003000         10  OBS-ST-SS           PIC 9(02).                       00003000
003100     05  OBS-TRKL                PIC 9(04).                       00003100
003200     05  OBS-ELV                 PIC 9(03).                       00003200
003300     05  OBS-AZTH                PIC 9(03).                       00003300
003400     05  OBS-REFSV               PIC S9(06).                      00003400
003500     05  OBS-SRSV                PIC S9(06).                      00003500
003600     05  OBS-REFSYS              PIC S9(06).                      00003600
003700     05  OBS-REFSYS-X REDEFINES OBS-REFSYS PIC X(06).             00003700
003800     05  OBS-SRSYS               PIC S9(06).                      00003800
003900     05  OBS-DSG                 PIC 9(04).                       00003900
004000     05  OBS-IOE                 PIC 9(04).                       00004000
004100     05  OBS-MDTR                PIC 9(04).                       00004100
004200     05  OBS-SMDT                PIC 9(04).                       00004200
004300     05  OBS-MDIO                PIC 9(04).                       00004300
004400     05  OBS-SMDI                PIC 9(04).                       00004400
004500     05  OBS-MSIO                PIC 9(04).                       00004500
004600     05  OBS-SMSI                PIC 9(04).                       00004600
004700     05  OBS-ISG                 PIC 9(04).                       00004700
004800     05  OBS-FR                  PIC 9(02).                       00004800
004900     05  OBS-HC                  PIC 9(02).                       00004900
005000     05  OBS-FRC                 PIC X(03).                       00005000
005100     05  OBS-CK                  PIC X(03).                       00005100
005200     05  OBS-IONTYPE             PIC X(04).                       00005200
005300     05  OBS-SOURCE              PIC X(06).                       00005300
005400     05  OBS-SOURCE-R REDEFINES OBS-SOURCE.                       00005400
005500         10  OBS-SORG-PFX        PIC X(03).                       00005500
005600         10  OBS-SORG-SFX        PIC X(03).                       00005600
005700     05  OBS-SORGENTE-IND        PIC X(01).                       00005700
005800         88  OBS-SORGENTE-LMB        VALUE 'B'.                   00005800
005900         88  OBS-SORGENTE-NPLI       VALUE 'N'.                   00005900
006000     05  FILLER                  PIC X(13).                       00006000
