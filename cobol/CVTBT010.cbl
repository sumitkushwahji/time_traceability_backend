000100******************************************************************00000100
000200* NOTE :                                                          00000200
000300******************************************************************00000300
000400*                                                                 00000400
000500* PRODOTTO : RETE TRACCIABILITA' ORARIA IRNSS/GPS                 00000500
000600*                                                                 00000600
000700* FUNZIONE : ACQUISIZIONE FILE COMMON-VIEW GIORNALIERO DI STAZIONE00000700
000800*                                                                 00000800
000900* AUTORE   : ALMAVIVA - SETTORE SISTEMI DI MISURA                 00000900
001000*                                                                 00001000
001100* PROGRAMMA: CVTBT010, COBOL/BATCH                                00001100
001200*                                                                 00001200
001300* PLAN     : CVTBTP01                                             00001300
001400*                                                                 00001400
001500* INPUT    : CV-INPUT-FILE (FILE STAZIONE, LINE SEQUENTIAL)       00001500
001600*                                                                 00001600
001700* OUTPUT   : CV-OBS-FILE (OSSERVAZIONI SATELLITE VALIDATE)        00001700
001800*                                                                 00001800
001900******************************************************************00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID.     CVTBT010.                                        00002100
002200 AUTHOR.         R.VENKATESAN.                                    00002200
002300 INSTALLATION.   ALMAVIVA.                                        00002300
002400 DATE-WRITTEN.   1990-05-02.                                      00002400
002500 DATE-COMPILED.                                                   00002500
002600 SECURITY.       NON CLASSIFICATO.                                00002600
002700******************************************************************00002700
002800*----------------------------------------------------------------*00002800
002900* STORIA DELLE VARIAZIONI                                        *00002900
003000*----------------------------------------------------------------*00003000
003100* VERS  | DATA       | AUT | DESCRIZIONE                         *00003100
003200*-------|------------|-----|-------------------------------------*00003200
003300* A.00  | 1990-05-02 | GBR | PRIMA STESURA - MODULO GENERICO DI  *00003300
003400*       |            |     | LETTURA FILE SEQUENZIALE A CONTROLLO*00003400
003500*       |            |     | RIGHE (PROGENITORE DI QUESTO MODULO)*00003500
003600* A.01  | 1996-11-18 | LMC | RIUSATO PER PRIMA VOLTA SU FILE DI   *00003600
003700*       |            |     | STAZIONE GNSS (RICH. INIZIALE 4410)*00003700
003800* B.00  | 1998-09-14 | SPT | VERIFICA Y2K - NESSUN CAMPO DATA A  *00003800
003900*       |            |     | 2 CIFRE ANNO IN QUESTO MODULO, OK   *00003900
004000* B.01  | 2009-06-15 | RVK | RICH. 6602 - RISCRITTO PER RETE     *00004000
004100*       |            |     | STAZIONI BANGALORE/FARIDABAD, 25    *00004100
004200*       |            |     | CAMPI PER RIGA, INTESTAZIONE 19 RIGHE00004200
004300* B.02  | 2011-02-03 | NKM | RICH. 7215 - AGGIUNTO SYSIN PER      00004300
004400*       |            |     | SELEZIONE SORGENTE IRLMB/IRNPLI      00004400
004500* B.03  | 2013-10-21 | PSR | RICH. 8834 - VALORIZZATO INDICATORE  00004500
004600*       |            |     | OBS-SORGENTE-IND SUL RECORD SCRITTO  00004600
004700* C.00  | 2020-03-17 | DKS | RICH. 12550 - CONTATORE DI SCARTO PER00004700
004800*       |            |     | RIGHE NON NUMERICHE E RIGHE < 25 TOK 00004800
004900*----------------------------------------------------------------*00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100******************************                                   00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER.  IBM-3090.                                      00005300
005400 OBJECT-COMPUTER.  IBM-3090.                                      00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM                                           00005600
005700     CLASS CVT-CIFRA IS "0" "1" "2" "3" "4" "5" "6" "7" "8" "9"    00005700
005800     UPSI-0 IS CVT-SW-TRACCIA                                     00005800
005900         ON STATUS IS CVT-TRACCIA-ON                              00005900
006000         OFF STATUS IS CVT-TRACCIA-OFF.                           00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300*                                  - FILE STAZIONE   INPUT        00006300
006400     SELECT  CV-INPUT-FILE  ASSIGN    TO CVINPUT                  00006400
006500                            ORGANIZATION LINE SEQUENTIAL          00006500
006600                            FILE STATUS IS WS-FS-CVINPUT.         00006600
006700*                                  - OSSERVAZIONI    OUTPUT       00006700
006800     SELECT  CV-OBS-FILE    ASSIGN    TO CVOBSOUT                 00006800
006900                            FILE STATUS IS WS-FS-CVOBS.           00006900
007000******************************************************************00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300 FD  CV-INPUT-FILE                                                00007300
007400     LABEL RECORD STANDARD.                                       00007400
007500 01  REC-CV-INPUT                    PIC  X(200).                 00007500
007600 FD  CV-OBS-FILE                                                  00007600
007700     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007700
007800 01  REC-CV-OBS                      PIC  X(116).                 00007800
007900*-----------------------------------------------------------------00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100*                                  - COPY TRACCIATO OSSERVAZIONE  00008100
008200     COPY CVTFOBS.                                                00008200
008300*                                  - COPY AREA ERRORE COMUNE      00008300
008400     COPY CVTWERR.                                                00008400
008500*                                  - COPY AREA DATA/ORA DI SISTEMA00008500
008600     COPY CVTWDAT.                                                00008600
008700*                                  - COSTANTI DI LAVORO           00008700
008800 01  WK-COSTANTI-FLAG.                                            00008800
008900     05  WK-CVTBT010             PIC X(08) VALUE 'CVTBT010'.      00008900
008950*                                  - LIMITI STAND-ALONE            00008950
008960 77  WK-INTESTAZ-RIGHE           PIC 9(02) COMP VALUE 19.         00008960
008970 77  WK-TOKEN-MINIMI             PIC 9(02) COMP VALUE 25.         00008970
009200*                                  - VARIABILI DI LAVORO          00009200
009300 01  WS-LAVORO.                                                   00009300
009400     05  WS-FS-CVINPUT           PIC X(02).                       00009400
009500     05  WS-FS-CVOBS             PIC X(02).                       00009500
009600     05  WS-NUM-RIGA             PIC 9(07) COMP-3 VALUE ZEROES.   00009600
009700     05  WS-TOT-LETTE            PIC 9(07) COMP-3 VALUE ZEROES.   00009700
009800     05  WS-TOT-VALIDE           PIC 9(07) COMP-3 VALUE ZEROES.   00009800
009900     05  WS-TOT-SCARTO-VUOTA     PIC 9(07) COMP-3 VALUE ZEROES.   00009900
010000     05  WS-TOT-SCARTO-NONNUM    PIC 9(07) COMP-3 VALUE ZEROES.   00010000
010100     05  WS-TOT-SCARTO-TOKEN     PIC 9(07) COMP-3 VALUE ZEROES.   00010100
010200     05  WS-RIGA-TRIM            PIC X(200).                      00010200
010300     05  WS-PRIMO-CAR            PIC X(01).                       00010300
010400     05  WS-NUM-TOKEN            PIC 9(02) COMP.                  00010400
010500     05  WS-SYSIN-SOURCE         PIC X(06) VALUE SPACES.          00010500
010600     05  WS-CAMPO-GREZZO         PIC X(07).                       00010600
010700     05  WS-CAMPO-GREZZO-R REDEFINES WS-CAMPO-GREZZO.             00010700
010800         10  WS-GREZZO-SEGNO     PIC X(01).                       00010800
010900         10  WS-GREZZO-CIFRE     PIC X(06).                       00010900
011000     05  WS-VALORE-NETTO         PIC X(07).                       00011000
011100     05  WS-VALORE-NETTO-N REDEFINES WS-VALORE-NETTO              00011100
011200                             PIC S9(06) SIGN LEADING SEPARATE.    00011200
011300*                                  - TABELLA TOKEN DI RIGA        00011300
011400 01  WS-TOKENS.                                                   00011400
011500     05  WS-TOKEN OCCURS 30 TIMES  PIC X(20).                     00011500
011600*                                  - CAMPI EDIT STATISTICHE       00011600
011700 01  WK-CAMPI-EDIT.                                                00011700
011800     05  CAMPI-EDIT              OCCURS  06.                      00011800
011900         10  NUM-EDIT            PIC ZZZ,ZZ9.                     00011900
012000*-----------------------------------------------------------------00012000
012100 PROCEDURE DIVISION.                                              00012100
012200******************                                                00012200
012300 INIZIO-CVTBT010.                                                 00012300
012400                                                                  00012400
012500     PERFORM OP-INIZ          THRU  EX-OP-INIZ.                   00012500
012600                                                                  00012600
012700     PERFORM ELABORAZIONE     THRU  EX-ELABORAZIONE.              00012700
012800                                                                  00012800
012900     PERFORM OP-FINALI        THRU  EX-OP-FINALI.                 00012900
013000                                                                  00013000
013100 FINE-CVTBT010.                                                   00013100
013200     EXIT.                                                        00013200
013300******************************************************************00013300
013400*               OPERAZIONI INIZIALI                              *00013400
013500******************************************************************00013500
013600 OP-INIZ.                                                         00013600
013700                                                                  00013700
013800     MOVE 0                   TO RETURN-CODE.                     00013800
013900     MOVE WK-CVTBT010         TO ERR-PROGRAMMA.                   00013900
014000                                                                  00014000
014100     DISPLAY '*************************************************'.00014100
014200     DISPLAY '*--            INIZIO CVTBT010                 --*'.00014200
014300     DISPLAY '*************************************************'.00014300
014400                                                                  00014400
014500     ACCEPT WS-SYSIN-SOURCE   FROM SYSIN.                         00014500
014600     IF WS-SYSIN-SOURCE = SPACES                                  00014600
014700        MOVE '0001'           TO ERR-PUNTO                        00014700
014800        MOVE 'SORGENTE SYSIN MANCANTE' TO ERR-DESCRIZIONE          00014800
014900        MOVE 'S'              TO ERR-GRAVE                        00014900
015000        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE                00015000
015100        PERFORM OP-FINALI     THRU EX-OP-FINALI                    00015100
015200     END-IF.                                                      00015200
015300                                                                  00015300
015400     OPEN INPUT  CV-INPUT-FILE.                                   00015400
015500     IF WS-FS-CVINPUT NOT = '00'                                  00015500
015600        MOVE '0010'           TO ERR-PUNTO                        00015600
015700        MOVE 'OPEN CV-INPUT-FILE' TO ERR-DESCRIZIONE               00015700
015800        MOVE WS-FS-CVINPUT    TO ERR-CODICE-X                      00015800
015900        MOVE 'S'              TO ERR-GRAVE                        00015900
016000        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE                00016000
016100        PERFORM OP-FINALI     THRU EX-OP-FINALI                    00016100
016200     END-IF.                                                      00016200
016300                                                                  00016300
016400     OPEN OUTPUT CV-OBS-FILE.                                     00016400
016500     IF WS-FS-CVOBS NOT = '00'                                    00016500
016600        MOVE '0011'           TO ERR-PUNTO                        00016600
016700        MOVE 'OPEN CV-OBS-FILE' TO ERR-DESCRIZIONE                 00016700
016800        MOVE WS-FS-CVOBS      TO ERR-CODICE-X                      00016800
016900        MOVE 'S'              TO ERR-GRAVE                        00016900
017000        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE                00017000
017100        PERFORM OP-FINALI     THRU EX-OP-FINALI                    00017100
017200     END-IF.                                                      00017200
017300                                                                  00017300
017400 EX-OP-INIZ.                                                      00017400
017500     EXIT.                                                        00017500
017600******************************************************************00017600
017700*        CICLO PRINCIPALE DI ELABORAZIONE FILE STAZIONE          *00017700
017800******************************************************************00017800
017900 ELABORAZIONE.                                                    00017900
018000                                                                  00018000
018100     PERFORM C00100-LEGGI-RIGA THRU EX-C00100-LEGGI-RIGA.         00018100
018200                                                                  00018200
018300     PERFORM C00150-ELABORA-UNA-RIGA                              00018300
018350                          THRU EX-C00150-ELABORA-UNA-RIGA         00018350
018400                          UNTIL WS-FS-CVINPUT = '10'.              00018400
019300                                                                  00019300
019400 EX-ELABORAZIONE.                                                 00019400
019500     EXIT.                                                        00019500
019600******************************************************************00019600
019620*  ELABORA-UNA-RIGA: TRATTA LA RIGA CORRENTE E RILEGGE LA        *00019620
019640*  RIGA SUCCESSIVA (LETTURA ANTICIPATA)                          *00019640
019660******************************************************************00019660
019680 C00150-ELABORA-UNA-RIGA.                                          00019680
019700     IF WS-NUM-RIGA > WK-INTESTAZ-RIGHE                           00019700
019720        PERFORM C00200-VERIFICA-RIGA                              00019720
019740                             THRU EX-C00200-VERIFICA-RIGA         00019740
019760     END-IF.                                                      00019760
019780     PERFORM C00100-LEGGI-RIGA THRU EX-C00100-LEGGI-RIGA.         00019780
019800 EX-C00150-ELABORA-UNA-RIGA.                                       00019800
019820     EXIT.                                                        00019820
019840******************************************************************00019840
019700 C00100-LEGGI-RIGA.                                                00019700
019800     READ CV-INPUT-FILE INTO WS-RIGA-TRIM.                        00019800
019900     IF WS-FS-CVINPUT = '00'                                      00019900
020000        ADD 1               TO WS-NUM-RIGA                        00020000
020100        ADD 1               TO WS-TOT-LETTE                       00020100
020200     ELSE                                                         00020200
020300        IF WS-FS-CVINPUT NOT = '10'                               00020300
020400           MOVE '0012'         TO ERR-PUNTO                       00020400
020500           MOVE 'READ CV-INPUT-FILE' TO ERR-DESCRIZIONE           00020500
020600           MOVE WS-FS-CVINPUT  TO ERR-CODICE-X                    00020600
020700           MOVE 'S'            TO ERR-GRAVE                       00020700
020800           PERFORM C09000-ERRORE THRU EX-C09000-ERRORE            00020800
020900           PERFORM OP-FINALI   THRU EX-OP-FINALI                  00020900
021000        END-IF                                                    00021000
021100     END-IF.                                                      00021100
021200 EX-C00100-LEGGI-RIGA.                                             00021200
021300     EXIT.                                                        00021300
021400******************************************************************00021400
021500*  VERIFICA RIGA: VUOTA, PRIMO CARATTERE NUMERICO, N. TOKEN       *00021500
021600******************************************************************00021600
021700 C00200-VERIFICA-RIGA.                                             00021700
021800     IF WS-RIGA-TRIM = SPACES                                     00021800
021900        ADD 1               TO WS-TOT-SCARTO-VUOTA                00021900
022000        GO TO EX-C00200-VERIFICA-RIGA                             00022000
022100     END-IF.                                                      00022100
022200                                                                  00022200
022300     MOVE WS-RIGA-TRIM(1:1)   TO WS-PRIMO-CAR.                    00022300
022400     IF WS-PRIMO-CAR NOT CVT-CIFRA                                00022400
022500        ADD 1               TO WS-TOT-SCARTO-NONNUM               00022500
022600        GO TO EX-C00200-VERIFICA-RIGA                             00022600
022700     END-IF.                                                      00022700
022800                                                                  00022800
022900     PERFORM C00210-SPEZZA-TOKEN THRU EX-C00210-SPEZZA-TOKEN.     00022900
023000                                                                  00023000
023100     IF WS-NUM-TOKEN < WK-TOKEN-MINIMI                            00023100
023200        ADD 1               TO WS-TOT-SCARTO-TOKEN                00023200
023300        GO TO EX-C00200-VERIFICA-RIGA                             00023300
023400     END-IF.                                                      00023400
023500                                                                  00023500
023600     PERFORM C00300-CARICA-RECORD THRU EX-C00300-CARICA-RECORD.   00023600
023700                                                                  00023700
023800     PERFORM C08080-WRITE-CVOBS  THRU EX-C08080-WRITE-CVOBS.      00023800
023900                                                                  00023900
024000 EX-C00200-VERIFICA-RIGA.                                          00024000
024100     EXIT.                                                        00024100
024200******************************************************************00024200
024300 C00210-SPEZZA-TOKEN.                                              00024300
024400     MOVE ZEROES              TO WS-NUM-TOKEN.                    00024400
024500     MOVE SPACES              TO WS-TOKENS.                       00024500
024600     UNSTRING WS-RIGA-TRIM DELIMITED BY ALL SPACE                 00024600
024700         INTO WS-TOKEN(01) WS-TOKEN(02) WS-TOKEN(03) WS-TOKEN(04) 00024700
024800              WS-TOKEN(05) WS-TOKEN(06) WS-TOKEN(07) WS-TOKEN(08) 00024800
024900              WS-TOKEN(09) WS-TOKEN(10) WS-TOKEN(11) WS-TOKEN(12) 00024900
025000              WS-TOKEN(13) WS-TOKEN(14) WS-TOKEN(15) WS-TOKEN(16) 00025000
025100              WS-TOKEN(17) WS-TOKEN(18) WS-TOKEN(19) WS-TOKEN(20) 00025100
025200              WS-TOKEN(21) WS-TOKEN(22) WS-TOKEN(23) WS-TOKEN(24) 00025200
025300              WS-TOKEN(25) WS-TOKEN(26) WS-TOKEN(27) WS-TOKEN(28) 00025300
025400              WS-TOKEN(29) WS-TOKEN(30)                           00025400
025500         TALLYING IN WS-NUM-TOKEN.                                00025500
025600 EX-C00210-SPEZZA-TOKEN.                                           00025600
025700     EXIT.                                                        00025700
025800******************************************************************00025800
025900*  CARICA-RECORD: TOKEN 1-25 SUL TRACCIATO CVTFOBS, TOGLIENDO IL  00025900
026000*  SEGNO '+' DAI CAMPI REFSV/SRSV/REFSYS/SRSYS PRIMA DEL MOVE     00026000
026100******************************************************************00026100
026200 C00300-CARICA-RECORD.                                             00026200
026300     INITIALIZE CVTF-OSSERVAZIONE.                                00026300
026400     MOVE WS-TOKEN(01)(1:2)     TO OBS-SAT.                       00026400
026500     MOVE WS-TOKEN(02)(1:3)     TO OBS-CL.                        00026500
026600     MOVE WS-TOKEN(03)(1:5)     TO OBS-MJD.                       00026600
026700     MOVE WS-TOKEN(04)(1:6)     TO OBS-STTIME.                    00026700
026800     MOVE WS-TOKEN(05)(1:4)     TO OBS-TRKL.                      00026800
026900     MOVE WS-TOKEN(06)(1:3)     TO OBS-ELV.                       00026900
027000     MOVE WS-TOKEN(07)(1:3)     TO OBS-AZTH.                      00027000
027100                                                                  00027100
027200     MOVE WS-TOKEN(08)(1:7)     TO WS-CAMPO-GREZZO.               00027200
027300     PERFORM C00320-TOGLI-SEGNO-PIU THRU EX-C00320-TOGLI-SEGNO-PIU00027300
027400     MOVE WS-VALORE-NETTO-N     TO OBS-REFSV.                     00027400
027500                                                                  00027500
027600     MOVE WS-TOKEN(09)(1:7)     TO WS-CAMPO-GREZZO.               00027600
027700     PERFORM C00320-TOGLI-SEGNO-PIU THRU EX-C00320-TOGLI-SEGNO-PIU00027700
027800     MOVE WS-VALORE-NETTO-N     TO OBS-SRSV.                      00027800
027900                                                                  00027900
028000     MOVE WS-TOKEN(10)(1:7)     TO WS-CAMPO-GREZZO.               00028000
028100     PERFORM C00320-TOGLI-SEGNO-PIU THRU EX-C00320-TOGLI-SEGNO-PIU00028100
028200     MOVE WS-VALORE-NETTO-N     TO OBS-REFSYS.                    00028200
028300                                                                  00028300
028400     MOVE WS-TOKEN(11)(1:7)     TO WS-CAMPO-GREZZO.               00028400
028500     PERFORM C00320-TOGLI-SEGNO-PIU THRU EX-C00320-TOGLI-SEGNO-PIU00028500
028600     MOVE WS-VALORE-NETTO-N     TO OBS-SRSYS.                     00028600
028700                                                                  00028700
028800     MOVE WS-TOKEN(12)(1:4)     TO OBS-DSG.                       00028800
028900     MOVE WS-TOKEN(13)(1:4)     TO OBS-IOE.                       00028900
029000     MOVE WS-TOKEN(14)(1:4)     TO OBS-MDTR.                      00029000
029100     MOVE WS-TOKEN(15)(1:4)     TO OBS-SMDT.                      00029100
029200     MOVE WS-TOKEN(16)(1:4)     TO OBS-MDIO.                      00029200
029300     MOVE WS-TOKEN(17)(1:4)     TO OBS-SMDI.                      00029300
029400     MOVE WS-TOKEN(18)(1:4)     TO OBS-MSIO.                      00029400
029500     MOVE WS-TOKEN(19)(1:4)     TO OBS-SMSI.                      00029500
029600     MOVE WS-TOKEN(20)(1:4)     TO OBS-ISG.                       00029600
029700     MOVE WS-TOKEN(21)(1:2)     TO OBS-FR.                        00029700
029800     MOVE WS-TOKEN(22)(1:2)     TO OBS-HC.                        00029800
029900     MOVE WS-TOKEN(23)(1:3)     TO OBS-FRC.                       00029900
030000     MOVE WS-TOKEN(24)(1:3)     TO OBS-CK.                        00030000
030100     MOVE WS-TOKEN(25)(1:4)     TO OBS-IONTYPE.                   00030100
030200                                                                  00030200
030300     MOVE WS-SYSIN-SOURCE       TO OBS-SOURCE.                    00030300
030400     IF WS-SYSIN-SOURCE = 'IRLMB '                                00030400
030500        SET OBS-SORGENTE-LMB    TO TRUE                           00030500
030600     ELSE                                                         00030600
030700        SET OBS-SORGENTE-NPLI   TO TRUE                           00030700
030800     END-IF.                                                      00030800
030900                                                                  00030900
031000     ADD 1                      TO WS-TOT-VALIDE.                 00031000
031100 EX-C00300-CARICA-RECORD.                                          00031100
031200     EXIT.                                                        00031200
031300******************************************************************00031300
031400*  TOGLI-SEGNO-PIU: RIMUOVE UN '+' INIZIALE, LASCIA IL '-'        *00031400
031500******************************************************************00031500
031600 C00320-TOGLI-SEGNO-PIU.                                           00031600
031700     IF WS-GREZZO-SEGNO = '+'                                     00031700
031800        MOVE SPACE               TO WS-VALORE-NETTO(1:1)          00031800
031900        MOVE WS-GREZZO-CIFRE     TO WS-VALORE-NETTO(2:6)          00031900
032000     ELSE                                                         00032000
032100        IF WS-GREZZO-SEGNO = '-'                                  00032100
032200           MOVE '-'              TO WS-VALORE-NETTO(1:1)          00032200
032300           MOVE WS-GREZZO-CIFRE  TO WS-VALORE-NETTO(2:6)          00032300
032400        ELSE                                                      00032400
032500           MOVE SPACE            TO WS-VALORE-NETTO(1:1)          00032500
032600           MOVE WS-CAMPO-GREZZO  TO WS-VALORE-NETTO(2:6)          00032600
032700        END-IF                                                    00032700
032800     END-IF.                                                      00032800
032900 EX-C00320-TOGLI-SEGNO-PIU.                                        00032900
033000     EXIT.                                                        00033000
033100******************************************************************00033100
033200 C08080-WRITE-CVOBS.                                               00033200
033300     MOVE CVTF-OSSERVAZIONE     TO REC-CV-OBS.                    00033300
033400     WRITE REC-CV-OBS.                                            00033400
033500     IF WS-FS-CVOBS NOT = '00'                                    00033500
033600        MOVE '0013'             TO ERR-PUNTO                      00033600
033700        MOVE 'WRITE CV-OBS-FILE' TO ERR-DESCRIZIONE               00033700
033800        MOVE WS-FS-CVOBS        TO ERR-CODICE-X                   00033800
033900        MOVE 'S'                TO ERR-GRAVE                      00033900
034000        PERFORM C09000-ERRORE   THRU EX-C09000-ERRORE             00034000
034100        PERFORM OP-FINALI       THRU EX-OP-FINALI                 00034100
034200     END-IF.                                                      00034200
034300 EX-C08080-WRITE-CVOBS.                                            00034300
034400     EXIT.                                                        00034400
034500******************************************************************00034500
034600*            ELABORAZIONI FINALI                                 *00034600
034700******************************************************************00034700
034800 OP-FINALI.                                                       00034800
034900                                                                  00034900
035000     CLOSE CV-INPUT-FILE.                                         00035000
035100     CLOSE CV-OBS-FILE.                                           00035100
035200                                                                  00035200
035300     MOVE WS-TOT-LETTE           TO NUM-EDIT(01).                 00035300
035400     MOVE WS-TOT-VALIDE          TO NUM-EDIT(02).                 00035400
035500     MOVE WS-TOT-SCARTO-VUOTA    TO NUM-EDIT(03).                 00035500
035600     MOVE WS-TOT-SCARTO-NONNUM   TO NUM-EDIT(04).                 00035600
035700     MOVE WS-TOT-SCARTO-TOKEN    TO NUM-EDIT(05).                 00035700
035800                                                                  00035800
035900     DISPLAY '*====----------------------------------------====*'.00035900
036000     DISPLAY '*====          S T A T I S T I C H E         ====*'.00036000
036100     DISPLAY '*====----------------------------------------====*'.00036100
036200     DISPLAY ' SORGENTE ELABORATA...........: ' WS-SYSIN-SOURCE.  00036200
036300     DISPLAY ' TOT. RIGHE LETTE.............: ' NUM-EDIT(01).     00036300
036400     DISPLAY ' TOT. OSSERVAZIONI VALIDE.....: ' NUM-EDIT(02).     00036400
036500     DISPLAY ' TOT. SCARTATE RIGA VUOTA.....: ' NUM-EDIT(03).     00036500
036600     DISPLAY ' TOT. SCARTATE NON NUMERICHE..: ' NUM-EDIT(04).     00036600
036700     DISPLAY ' TOT. SCARTATE < 25 TOKEN.....: ' NUM-EDIT(05).     00036700
036800     DISPLAY '*==================================================*'00036800
036900     DISPLAY '*--            FINE   CVTBT010                 --*'.00036900
037000     DISPLAY '*************************************************'.00037000
037100                                                                  00037100
037200     STOP RUN.                                                    00037200
037300 EX-OP-FINALI.                                                    00037300
037400     EXIT.                                                        00037400
037500******************************************************************00037500
037600*  GESTIONE ERRORE GRAVE                                         *00037600
037700******************************************************************00037700
037800 C09000-ERRORE.                                                    00037800
037900     DISPLAY '*====----------------------------------------====*'.00037900
038000     DISPLAY '*====             ERRORE GRAVE                ====*'.00038000
038100     DISPLAY '*====----------------------------------------====*'.00038100
038200     DISPLAY '*====   PROGRAMMA    : ' ERR-PROGRAMMA.             00038200
038300     DISPLAY '*====   PUNTO        : ' ERR-PUNTO.                 00038300
038400     DISPLAY '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.           00038400
038500     DISPLAY '*====   CODICE-X     : ' ERR-CODICE-X.              00038500
038600     MOVE 12                    TO RETURN-CODE.                   00038600
038700 EX-C09000-ERRORE.                                                 00038700
038800     EXIT.                                                        00038800
038900******************************      END      *********************00038900
