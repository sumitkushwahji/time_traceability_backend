000100******************************************************************00000100
000110* NOTE :                                                          00000110
000120******************************************************************00000120
000130*                                                                 00000130
000140* PRODOTTO : RETE TRACCIABILITA' ORARIA IRNSS/GPS                 00000140
000150*                                                                 00000150
000160* FUNZIONE : REPORT STATISTICHE CARICAMENTO FILE STAZIONI         00000160
000170*                                                                 00000170
000180* AUTORE   : ALMAVIVA - SETTORE SISTEMI DI MISURA                 00000180
000190*                                                                 00000190
000200* PROGRAMMA: CVTBT030, COBOL/BATCH                                00000200
000210*                                                                 00000210
000220* PLAN     : CVTBTP03                                             00000220
000230*                                                                 00000230
000240* INPUT    : UPLOAD-STATS-FILE (STATISTICA CARICAMENTO PER FILE)  00000240
000250*            FILE-AVAILABILITY-FILE (DISPONIBILITA' ATTESA)       00000250
000260*                                                                 00000260
000270* OUTPUT   : REPORT-OUTPUT-FILE (REPORT A 9 SEZIONI, 132 COLONNE) 00000270
000280*                                                                 00000280
000290* NOTA     : IL PERIODO DI RIFERIMENTO (DATA INIZIO/FINE) E' LETTO00000290
000300*            DA SYSIN. LE TABELLE DI ACCUMULO SONO VALORIZZATE IN 00000300
000310*            UN'UNICA LETTURA DI UPLOAD-STATS-FILE; LE PERCENTUALI00000310
000320*            RICHIEDONO IL TOTALE FILE E SONO CALCOLATE IN UN     00000320
000330*            SECONDO PASSO SULLE TABELLE STESSE.                  00000330
000340******************************************************************00000340
000350 IDENTIFICATION DIVISION.                                         00000350
000360 PROGRAM-ID.     CVTBT030.                                        00000360
000370 AUTHOR.         P.SRINIVASAN.                                    00000370
000380 INSTALLATION.   ALMAVIVA.                                        00000380
000390 DATE-WRITTEN.   1994-08-04.                                      00000390
000400 DATE-COMPILED.                                                   00000400
000410 SECURITY.       NON CLASSIFICATO.                                00000410
000420******************************************************************00000420
000430*----------------------------------------------------------------*00000430
000440* STORIA DELLE VARIAZIONI                                         00000440
000450*----------------------------------------------------------------*00000450
000460* VERS  | DATA       | AUT | DESCRIZIONE                          00000460
000470*-------|------------|-----|-------------------------------------*00000470
000480* A.00  | 1994-08-04 | PSR | PRIMA STESURA - CRUSCOTTO CARICHI FILE00000480
000490*       |            |     | SOLO SEZIONE SOMMARIO E PER SEDE     00000490
000500* A.01  | 1996-05-19 | LMC | RICH. 4488 - AGGIUNTA SEZIONE TREND  00000500
000510*       |            |     | GIORNALIERO E DISTRIBUZIONE TIPO FILE00000510
000520* A.02  | 1998-09-08 | SPT | VERIFICA Y2K - CHIAVE GIORNO A 4 CIFRE00000520
000530*       |            |     | ANNO, TABELLA TREND CONFERMATA A POSTO00000530
000540* B.00  | 2001-02-27 | RVK | RICH. 6033 - AGGIUNTA FASCIA ORARIA  00000540
000550*       |            |     | E TABELLA FILE MANCANTI DA CVTFAVL   00000550
000560* B.01  | 2009-11-14 | NKM | RICH. 8215 - AGGIUNTA PERFORMANCE E  00000560
000570*       |            |     | TOP 10 CARICHI RECENTI               00000570
000580* C.00  | 2016-05-19 | DKS | RICH. 10044 - AGGIUNTA SEZIONE FILE  00000580
000590*       |            |     | CON ERRORI E GRAVITA' A SOGLIE FISSE 00000590
000600* C.01  | 2021-09-08 | RVK | RICH. 12871 - CLASSIFICAZIONE TIPO FILE00000600
000610*       |            |     | RIVISTA PER DISTINGUERE NPLI/LMA/LMF 00000610
000620*----------------------------------------------------------------*00000620
000630 ENVIRONMENT DIVISION.                                            00000630
000640******************************                                    00000640
000650 CONFIGURATION SECTION.                                           00000650
000660 SOURCE-COMPUTER.  IBM-3090.                                      00000660
000670 OBJECT-COMPUTER.  IBM-3090.                                      00000670
000680 SPECIAL-NAMES.                                                   00000680
000690     C01 IS TOP-OF-FORM                                           00000690
000700     CLASS CVT-CIFRA IS "0" "1" "2" "3" "4" "5" "6" "7" "8" "9"   00000700
000710     UPSI-0 IS CVT-SW-TRACCIA                                     00000710
000720         ON STATUS IS CVT-TRACCIA-ON                              00000720
000730         OFF STATUS IS CVT-TRACCIA-OFF.                           00000730
000740 INPUT-OUTPUT SECTION.                                            00000740
000750 FILE-CONTROL.                                                    00000750
000760*                                  - STATISTICA CARICAMENTO INPUT 00000760
000770     SELECT  UPLOAD-STATS-FILE   ASSIGN TO CVUPLIN                00000770
000780                              FILE STATUS IS WS-FS-CVUPL.         00000780
000790*                                  - DISPONIBILITA' ATTESA   INPUT00000790
000800     SELECT  FILE-AVAILABILITY-FILE ASSIGN TO CVAVLIN             00000800
000810                              FILE STATUS IS WS-FS-CVAVL.         00000810
000820*                                  - REPORT STAMPA          OUTPUT00000820
000830     SELECT  REPORT-OUTPUT-FILE  ASSIGN TO CVRPTOUT               00000830
000840                              FILE STATUS IS WS-FS-CVRPT.         00000840
000850******************************************************************00000850
000860 DATA DIVISION.                                                   00000860
000870 FILE SECTION.                                                    00000870
000880 FD  UPLOAD-STATS-FILE                                            00000880
000890     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00000890
000900     COPY CVTFUPL.                                                00000900
000910 FD  FILE-AVAILABILITY-FILE                                       00000910
000920     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00000920
000930     COPY CVTFAVL.                                                00000930
000940 FD  REPORT-OUTPUT-FILE                                           00000940
000950     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00000950
000960 01  REC-RPTLINE                    PIC  X(132).                  00000960
000970*-----------------------------------------------------------------00000970
000980 WORKING-STORAGE SECTION.                                         00000980
000990*                                  - COPY AREA ERRORE COMUNE      00000990
001000     COPY CVTWERR.                                                00001000
001010*                                  - COPY AREA DATA/ORA DI SISTEMA00001010
001020     COPY CVTWDAT.                                                00001020
001030*                                  - COSTANTI DI LAVORO           00001030
001040 01  WK-COSTANTI-FLAG.                                            00001040
001050     05  WK-CVTBT030             PIC X(08) VALUE 'CVTBT030'.      00001050
001055*                                  - LIMITI TABELLE STAND-ALONE   00001055
001056 77  WK-MAX-SEDI                 PIC 9(02) COMP-3 VALUE 20.       00001056
001057 77  WK-MAX-TIPI-FILE            PIC 9(02) COMP-3 VALUE 10.       00001057
001058 77  WK-MAX-GIORNI               PIC 9(02) COMP-3 VALUE 60.       00001058
001059 77  WK-MAX-RECENTI              PIC 9(02) COMP-3 VALUE 10.       00001059
001060 77  WK-MAX-ERRORI               PIC 9(03) COMP-3 VALUE 200.      00001060
001110*                                  - PARAMETRI PERIODO DA SYSIN   00001110
001120 01  WS-PARM-PERIODO.                                             00001120
001130     05  WS-PARM-DATA-INIZ       PIC X(10).                       00001130
001140     05  WS-PARM-DATA-FINE       PIC X(10).                       00001140
001150*                                  - VARIABILI DI LAVORO GENERALI 00001150
001160 01  WS-LAVORO.                                                   00001160
001170     05  WS-FS-CVUPL             PIC X(02).                       00001170
001180     05  WS-FS-CVAVL             PIC X(02).                       00001180
001190     05  WS-FS-CVRPT             PIC X(02).                       00001190
001200     05  WS-SW-PERIODO           PIC X(01).                       00001200
001210         88  WS-DENTRO-PERIODO       VALUE 'S'.                   00001210
001220         88  WS-FUORI-PERIODO        VALUE 'N'.                   00001220
001230     05  WS-SW-TROVATO           PIC X(01).                       00001230
001240         88  WS-TIPO-TROVATO         VALUE 'S'.                   00001240
001250         88  WS-TIPO-NON-TROVATO     VALUE 'N'.                   00001250
001260     05  WS-TOT-FILE-LETTI       PIC 9(07) COMP-3 VALUE ZEROES.   00001260
001270     05  WS-TOT-FILE-PERIODO     PIC 9(07) COMP-3 VALUE ZEROES.   00001270
001280     05  WS-TOT-RECORD-PERIODO   PIC 9(11) COMP-3 VALUE ZEROES.   00001280
001290     05  WS-SOMMA-QUALITA        PIC 9(09)V99 COMP-3 VALUE ZEROES.00001290
001300     05  WS-MEDIA-QUALITA        PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00001300
001310     05  WS-TOT-ORE-LETTE        PIC 9(05) COMP-3 VALUE ZEROES.   00001310
001320     05  WS-TIPO-FILE-COR        PIC X(12).                       00001320
001330*                                  - INDICI E CONTATORI TABELLE   00001330
001340 01  WS-INDICI.                                                   00001340
001350     05  WS-IX-SEDE              PIC 9(02) COMP VALUE ZEROES.     00001350
001360     05  WS-IX-TIPO              PIC 9(02) COMP VALUE ZEROES.     00001360
001370     05  WS-IX-GIORNO            PIC 9(02) COMP VALUE ZEROES.     00001370
001380     05  WS-IX-SEDE-VISTA        PIC 9(02) COMP VALUE ZEROES.     00001380
001390     05  WS-IX-RECENTE           PIC 9(02) COMP VALUE ZEROES.     00001390
001400     05  WS-IX-ERRORE            PIC 9(03) COMP VALUE ZEROES.     00001400
001410     05  WS-IX-ORA               PIC 9(02) COMP VALUE ZEROES.     00001410
001415     05  WS-SW-SEDE-VISTA-OGGI   PIC X(01).                       00001415
001480         88  WS-SEDE-GIA-VISTA-OGGI  VALUE 'S'.                   00001480
001490         88  WS-SEDE-NUOVA-OGGI      VALUE 'N'.                   00001490
001500     05  WS-SW-SCAMBIO            PIC X(01).                      00001500
001501*                                  - CONTATORI TABELLE STAND-ALONE00001501
001502 77  WS-NUM-SEDI                 PIC 9(02) COMP-3 VALUE ZEROES.   00001502
001503 77  WS-NUM-TIPI-FILE            PIC 9(02) COMP-3 VALUE ZEROES.   00001503
001504 77  WS-NUM-GIORNI               PIC 9(02) COMP-3 VALUE ZEROES.   00001504
001505 77  WS-NUM-RECENTI              PIC 9(02) COMP-3 VALUE ZEROES.   00001505
001506 77  WS-NUM-ERRORI               PIC 9(03) COMP-3 VALUE ZEROES.   00001506
001510*                                  - TABELLA STATISTICHE PER SEDE 00001510
001520*                                    (RIUSATA ANCHE PER LA SEZIONE00001520
001530*                                    PERFORMANCE, STESSA CHIAVE)  00001530
001540 01  WS-TAB-SEDE.                                                 00001540
001550     05  WS-SEDE-RIGA            OCCURS 20 TIMES                  00001550
001560                 INDEXED BY SEDE-IDX.                             00001560
001570         10  SED-NOME            PIC X(20).                       00001570
001580         10  SED-SOURCE2         PIC X(08).                       00001580
001590         10  SED-FILE-COUNT      PIC 9(05) COMP-3 VALUE ZEROES.   00001590
001600         10  SED-TOT-RECORD      PIC 9(09) COMP-3 VALUE ZEROES.   00001600
001610         10  SED-PRIMO-UPLOAD    PIC X(26).                       00001610
001620         10  SED-ULTIMO-UPLOAD   PIC X(26).                       00001620
001630         10  SED-SOMMA-QUALITA   PIC 9(09)V99 COMP-3 VALUE ZEROES.00001630
001640         10  SED-SUCCESSI        PIC 9(05) COMP-3 VALUE ZEROES.   00001640
001650         10  SED-FALLITI         PIC 9(05) COMP-3 VALUE ZEROES.   00001650
001660         10  SED-TASSO-SUCCESSO  PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00001660
001670         10  SED-STATO           PIC X(12).                       00001670
001680         10  SED-SOMMA-TEMPO     PIC 9(11) COMP-3 VALUE ZEROES.   00001680
001690         10  SED-MIN-TEMPO       PIC 9(09) COMP-3 VALUE 999999999.00001690
001700         10  SED-MAX-TEMPO       PIC 9(09) COMP-3 VALUE ZEROES.   00001700
001710         10  SED-MEDIA-TEMPO     PIC 9(09) COMP-3 VALUE ZEROES.   00001710
001720         10  SED-SOMMA-SIZE-MB   PIC 9(09)V99 COMP-3 VALUE ZEROES.00001720
001730         10  SED-MEDIA-SIZE-MB   PIC 9(05)V99 COMP-3 VALUE ZEROES.00001730
001740         10  SED-SOMMA-LINEE-PR  PIC 9(11) COMP-3 VALUE ZEROES.   00001740
001750         10  SED-MEDIA-LINEE-PR  PIC 9(09) COMP-3 VALUE ZEROES.   00001750
001760         10  SED-TOT-LINEE-SKIP  PIC 9(09) COMP-3 VALUE ZEROES.   00001760
001770         10  SED-GRADO-PERF      PIC X(01).                       00001770
001780         10  SED-TIME-PER-MB     PIC 9(09)V99 COMP-3 VALUE ZEROES.00001780
001790*                                  - TABELLA DISTRIBUZIONE TIPO FILE00001790
001800 01  WS-TAB-TIPO-FILE.                                            00001800
001810     05  WS-TIPO-RIGA            OCCURS 10 TIMES                  00001810
001820                 INDEXED BY TIPO-IDX.                             00001820
001830         10  TIP-ETICHETTA       PIC X(12).                       00001830
001840         10  TIP-CONTEGGIO       PIC 9(05) COMP-3 VALUE ZEROES.   00001840
001850         10  TIP-TOT-RECORD      PIC 9(09) COMP-3 VALUE ZEROES.   00001850
001860         10  TIP-SOMMA-TEMPO     PIC 9(11) COMP-3 VALUE ZEROES.   00001860
001870         10  TIP-MEDIA-TEMPO     PIC 9(09) COMP-3 VALUE ZEROES.   00001870
001880         10  TIP-PERCENTUALE     PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00001880
001890*                                  - TABELLA TREND GIORNALIERO    00001890
001900 01  WS-TAB-GIORNO.                                               00001900
001910     05  WS-GIORNO-RIGA          OCCURS 60 TIMES                  00001910
001920                 INDEXED BY GIORNO-IDX.                           00001920
001930         10  GIO-DATA            PIC X(10).                       00001930
001940         10  GIO-CONTEGGIO       PIC 9(05) COMP-3 VALUE ZEROES.   00001940
001950         10  GIO-TOT-RECORD      PIC 9(09) COMP-3 VALUE ZEROES.   00001950
001960         10  GIO-SOMMA-QUALITA   PIC 9(09)V99 COMP-3 VALUE ZEROES.00001960
001970         10  GIO-MEDIA-QUALITA   PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00001970
001980         10  GIO-NUM-SEDI        PIC 9(02) COMP-3 VALUE ZEROES.   00001980
001990         10  GIO-COMPLETEZZA     PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00001990
002000         10  GIO-SEDE-VISTA      OCCURS 20 TIMES                  00002000
002010                     INDEXED BY GSV-IDX                           00002010
002020                     PIC X(20).                                   00002020
002030*                                  - TABELLA FASCIA ORARIA (24 FISSE)00002030
002040 01  WS-TAB-ORA.                                                  00002040
002050     05  WS-ORA-RIGA             OCCURS 24 TIMES                  00002050
002060                 INDEXED BY ORA-IDX.                              00002060
002070         10  ORA-CONTEGGIO       PIC 9(05) COMP-3 VALUE ZEROES.   00002070
002080         10  ORA-TOT-RECORD      PIC 9(09) COMP-3 VALUE ZEROES.   00002080
002090         10  ORA-PERCENTUALE     PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00002090
002100         10  ORA-INDICATORE      PIC X(08).                       00002100
002110*                                  - TABELLA TOP 10 CARICHI RECENTI00002110
002120 01  WS-TAB-RECENTI.                                              00002120
002130     05  WS-RECENTE-RIGA         OCCURS 10 TIMES                  00002130
002140                 INDEXED BY RECENTE-IDX.                          00002140
002150         10  REC-FILE-NAME       PIC X(40).                       00002150
002160         10  REC-LOCATION        PIC X(20).                       00002160
002170         10  REC-SOURCE2         PIC X(08).                       00002170
002180         10  REC-MJD             PIC 9(05).                       00002180
002190         10  REC-UPLOAD-TS       PIC X(26).                       00002190
002200         10  REC-TOT-RECORD      PIC 9(09).                       00002200
002210         10  REC-LINES-SKIP      PIC 9(09).                       00002210
002220         10  REC-QUALITY         PIC 9(03)V9(01).                 00002220
002230         10  REC-SATELLITES      PIC X(10).                       00002230
002240         10  REC-PROC-TIME       PIC 9(09).                       00002240
002250*                                  - TABELLA FILE CON ERRORI      00002250
002260 01  WS-TAB-ERRORI.                                               00002260
002270     05  WS-ERRORE-RIGA          OCCURS 200 TIMES                 00002270
002280                 INDEXED BY ERRORE-IDX.                           00002280
002290         10  ERI-FILE-NAME       PIC X(40).                       00002290
002300         10  ERI-LOCATION        PIC X(20).                       00002300
002310         10  ERI-MJD             PIC 9(05).                       00002310
002320         10  ERI-UPLOAD-TS       PIC X(26).                       00002320
002330         10  ERI-TOT-RECORD      PIC 9(09).                       00002330
002340         10  ERI-LINES-SKIP      PIC 9(09).                       00002340
002350         10  ERI-LINES-PROC      PIC 9(09).                       00002350
002360         10  ERI-ERRORI-TESTO    PIC X(100).                      00002360
002370         10  ERI-TASSO-ERRORE    PIC 9(03)V9(01) COMP-3 VALUE ZEROES.00002370
002380         10  ERI-GRAVITA         PIC X(08).                       00002380
002390*                                  - AREA DI CALCOLO MJD (HINNANT)00002390
002400 01  WS-AREA-CALCOLO-MJD.                                         00002400
002410     05  CLC-ANNO                PIC 9(04).                       00002410
002420     05  CLC-MESE                PIC 9(02).                       00002420
002430     05  CLC-GIORNO              PIC 9(02).                       00002430
002440     05  CLC-ANNO2               PIC S9(09) COMP-3.               00002440
002450     05  CLC-MESE-P              PIC S9(09) COMP-3.               00002450
002460     05  CLC-ERA                 PIC S9(09) COMP-3.               00002460
002470     05  CLC-ANNO-DI-ERA         PIC S9(09) COMP-3.               00002470
002480     05  CLC-DOY-TMP1            PIC S9(09) COMP-3.               00002480
002490     05  CLC-DOE-TMP1            PIC S9(09) COMP-3.               00002490
002500     05  CLC-DOE-TMP2            PIC S9(09) COMP-3.               00002500
002510     05  CLC-GIORNO-DI-ANNO      PIC S9(09) COMP-3.               00002510
002520     05  CLC-GIORNO-DI-ERA       PIC S9(09) COMP-3.               00002520
002530     05  CLC-GIORNI-DA-EPOCA     PIC S9(09) COMP-3.               00002530
002540     05  CLC-MJD-RISULTATO       PIC S9(09) COMP-3.               00002540
002550     05  WS-MJD-OGGI             PIC S9(09) COMP-3 VALUE ZEROES.  00002550
002560     05  WS-MJD-CONFRONTO        PIC S9(09) COMP-3 VALUE ZEROES.  00002560
002570     05  WS-GIORNI-DIFF          PIC S9(09) COMP-3 VALUE ZEROES.  00002570
002580*                                  - AREE DI SCAMBIO PER BUBBLE SORT00002580
002590 01  WS-SCAMBIO-SEDE.                                             00002590
002600     05  SCS-NOME                PIC X(20).                       00002600
002610     05  SCS-SOURCE2             PIC X(08).                       00002610
002620     05  SCS-FILE-COUNT          PIC 9(05) COMP-3.                00002620
002630     05  SCS-TOT-RECORD          PIC 9(09) COMP-3.                00002630
002640     05  SCS-PRIMO-UPLOAD        PIC X(26).                       00002640
002650     05  SCS-ULTIMO-UPLOAD       PIC X(26).                       00002650
002660     05  SCS-SOMMA-QUALITA       PIC 9(09)V99 COMP-3.             00002660
002670     05  SCS-SUCCESSI            PIC 9(05) COMP-3.                00002670
002680     05  SCS-FALLITI             PIC 9(05) COMP-3.                00002680
002690     05  SCS-TASSO-SUCCESSO      PIC 9(03)V9(01) COMP-3.          00002690
002700     05  SCS-STATO               PIC X(12).                       00002700
002710     05  SCS-SOMMA-TEMPO         PIC 9(11) COMP-3.                00002710
002720     05  SCS-MIN-TEMPO           PIC 9(09) COMP-3.                00002720
002730     05  SCS-MAX-TEMPO           PIC 9(09) COMP-3.                00002730
002740     05  SCS-MEDIA-TEMPO         PIC 9(09) COMP-3.                00002740
002750     05  SCS-SOMMA-SIZE-MB       PIC 9(09)V99 COMP-3.             00002750
002760     05  SCS-MEDIA-SIZE-MB       PIC 9(05)V99 COMP-3.             00002760
002770     05  SCS-SOMMA-LINEE-PR      PIC 9(11) COMP-3.                00002770
002780     05  SCS-MEDIA-LINEE-PR      PIC 9(09) COMP-3.                00002780
002790     05  SCS-TOT-LINEE-SKIP      PIC 9(09) COMP-3.                00002790
002800     05  SCS-GRADO-PERF          PIC X(01).                       00002800
002810     05  SCS-TIME-PER-MB         PIC 9(09)V99 COMP-3.             00002810
002820 01  WS-SCAMBIO-TIPO.                                             00002820
002830     05  SCT-ETICHETTA           PIC X(12).                       00002830
002840     05  SCT-CONTEGGIO           PIC 9(05) COMP-3.                00002840
002850     05  SCT-TOT-RECORD          PIC 9(09) COMP-3.                00002850
002860     05  SCT-SOMMA-TEMPO         PIC 9(11) COMP-3.                00002860
002870     05  SCT-MEDIA-TEMPO         PIC 9(09) COMP-3.                00002870
002880     05  SCT-PERCENTUALE         PIC 9(03)V9(01) COMP-3.          00002880
002890 01  WS-SCAMBIO-GIORNO.                                           00002890
002900     05  SCG-DATA                PIC X(10).                       00002900
002910     05  SCG-CONTEGGIO           PIC 9(05) COMP-3.                00002910
002920     05  SCG-TOT-RECORD          PIC 9(09) COMP-3.                00002920
002930     05  SCG-SOMMA-QUALITA       PIC 9(09)V99 COMP-3.             00002930
002940     05  SCG-MEDIA-QUALITA       PIC 9(03)V9(01) COMP-3.          00002940
002950     05  SCG-NUM-SEDI            PIC 9(02) COMP-3.                00002950
002960     05  SCG-COMPLETEZZA         PIC 9(03)V9(01) COMP-3.          00002960
002970     05  SCG-SEDE-VISTA          OCCURS 20 TIMES PIC X(20).       00002970
002980 01  WS-SCAMBIO-RECENTE.                                          00002980
002990     05  SCR-FILE-NAME           PIC X(40).                       00002990
003000     05  SCR-LOCATION            PIC X(20).                       00003000
003010     05  SCR-SOURCE2             PIC X(08).                       00003010
003020     05  SCR-MJD                 PIC 9(05).                       00003020
003030     05  SCR-UPLOAD-TS           PIC X(26).                       00003030
003040     05  SCR-TOT-RECORD          PIC 9(09).                       00003040
003050     05  SCR-LINES-SKIP          PIC 9(09).                       00003050
003060     05  SCR-QUALITY             PIC 9(03)V9(01).                 00003060
003070     05  SCR-SATELLITES          PIC X(10).                       00003070
003080     05  SCR-PROC-TIME           PIC 9(09).                       00003080
003090*                                  - TABELLA CODICI STAZIONE ATTESI00003090
003100 01  WS-TAB-COD-STAZIONE.                                         00003100
003110     05  FILLER PIC X(28) VALUE 'BANGALORE     GZLMB1        '.   00003110
003120     05  FILLER PIC X(28) VALUE 'FARIDABAD     GZLMF1        '.   00003120
003130     05  FILLER PIC X(28) VALUE 'NPL           GZLI2P        '.   00003130
003140     05  FILLER PIC X(28) VALUE 'AHMEDABAD     GZLAHM1       '.   00003140
003150     05  FILLER PIC X(28) VALUE 'BHUBANESHWAR  GZLBBS1       '.   00003150
003160     05  FILLER PIC X(28) VALUE 'DRC           GZLDEL1       '.   00003160
003170     05  FILLER PIC X(28) VALUE 'GUWAHATI      GZLGHT1       '.   00003170
003180 01  WS-TAB-COD-STAZIONE-R REDEFINES WS-TAB-COD-STAZIONE.         00003180
003190     05  CST-RIGA                OCCURS 7 TIMES                   00003190
003200                 INDEXED BY CST-IDX.                              00003200
003210         10  CST-LOCATION        PIC X(14).                       00003210
003220         10  CST-CODICE          PIC X(14).                       00003220
003230*                                  - AREA MISSING FILES CORRENTE  00003230
003240 01  WS-MISSING-CORRENTE.                                         00003240
003250     05  WS-MIS-LOCATION-R14     PIC X(14).                       00003250
003260     05  WS-MIS-CODICE-STAZIONE  PIC X(14).                       00003260
003270     05  WS-MIS-NOME-FILE-ATTESO PIC X(20).                       00003270
003280     05  WS-MIS-GIORNI-MANCANTI  PIC 9(05) COMP-3 VALUE ZEROES.   00003280
003290     05  WS-MIS-GRAVITA          PIC X(08).                       00003290
003300*                                  - CAMPI EDIT STATISTICHE FINALI00003300
003310 01  WK-CAMPI-EDIT.                                               00003310
003320     05  CAMPI-EDIT              OCCURS  04.                      00003320
003330         10  NUM-EDIT            PIC ZZZ,ZZ9.                     00003330
003340*                                  - AREA STAMPA SEZ 1: SOMMARIO  00003340
003350 01  AREA-RPT1-SOMMARIO.                                          00003350
003360     05  RPT1-TOT-FILE           PIC ZZZ,ZZ9.                     00003360
003370     05  FILLER                  PIC X(02) VALUE SPACES.          00003370
003380     05  RPT1-TOT-RECORD         PIC ZZZ,ZZZ,ZZ9.                 00003380
003390     05  FILLER                  PIC X(02) VALUE SPACES.          00003390
003400     05  RPT1-MEDIA-QUALITA      PIC ZZ9.9.                       00003400
003410     05  FILLER                  PIC X(02) VALUE SPACES.          00003410
003420     05  RPT1-SEDI-UNICHE        PIC ZZ9.                         00003420
003430     05  FILLER                  PIC X(02) VALUE SPACES.          00003430
003440     05  RPT1-DATA-INIZ          PIC X(10).                       00003440
003450     05  FILLER                  PIC X(02) VALUE SPACES.          00003450
003460     05  RPT1-DATA-FINE          PIC X(10).                       00003460
003470     05  FILLER                  PIC X(02) VALUE SPACES.          00003470
003480     05  RPT1-GENERATO-IL        PIC X(19).                       00003480
003490     05  FILLER                  PIC X(55) VALUE SPACES.          00003490
003500*                                  - AREA DI STAMPA SEZIONE 2: TREND00003500
003510 01  AREA-RPT2-GIORNO.                                            00003510
003520     05  RPT2-DATA               PIC X(10).                       00003520
003530     05  FILLER                  PIC X(02) VALUE SPACES.          00003530
003540     05  RPT2-FILE-COUNT         PIC ZZ,ZZ9.                      00003540
003550     05  FILLER                  PIC X(02) VALUE SPACES.          00003550
003560     05  RPT2-TOT-RECORD         PIC ZZZ,ZZZ,ZZ9.                 00003560
003570     05  FILLER                  PIC X(02) VALUE SPACES.          00003570
003580     05  RPT2-SEDI-UNICHE        PIC ZZ9.                         00003580
003590     05  FILLER                  PIC X(02) VALUE SPACES.          00003590
003600     05  RPT2-MEDIA-QUALITA      PIC ZZ9.9.                       00003600
003610     05  FILLER                  PIC X(02) VALUE SPACES.          00003610
003620     05  RPT2-COMPLETEZZA        PIC ZZ9.9.                       00003620
003630     05  FILLER                  PIC X(82) VALUE SPACES.          00003630
003640*                                  - AREA DI STAMPA SEZIONE 3: SEDI00003640
003650 01  AREA-RPT3-SEDE.                                              00003650
003660     05  RPT3-LOCATION           PIC X(16).                       00003660
003670     05  FILLER                  PIC X(02) VALUE SPACES.          00003670
003680     05  RPT3-SOURCE2            PIC X(08).                       00003680
003690     05  FILLER                  PIC X(02) VALUE SPACES.          00003690
003700     05  RPT3-FILE-COUNT         PIC ZZ,ZZ9.                      00003700
003710     05  FILLER                  PIC X(02) VALUE SPACES.          00003710
003720     05  RPT3-TOT-RECORD         PIC ZZZ,ZZ9.                     00003720
003730     05  FILLER                  PIC X(02) VALUE SPACES.          00003730
003740     05  RPT3-PRIMO-UPLOAD       PIC X(10).                       00003740
003750     05  FILLER                  PIC X(02) VALUE SPACES.          00003750
003760     05  RPT3-ULTIMO-UPLOAD      PIC X(10).                       00003760
003770     05  FILLER                  PIC X(02) VALUE SPACES.          00003770
003780     05  RPT3-MEDIA-QUALITA      PIC ZZ9.9.                       00003780
003790     05  FILLER                  PIC X(02) VALUE SPACES.          00003790
003800     05  RPT3-SUCCESSI           PIC ZZ,ZZ9.                      00003800
003810     05  FILLER                  PIC X(02) VALUE SPACES.          00003810
003820     05  RPT3-FALLITI            PIC ZZ9.                         00003820
003830     05  FILLER                  PIC X(02) VALUE SPACES.          00003830
003840     05  RPT3-TASSO-SUCCESSO     PIC ZZ9.9.                       00003840
003850     05  FILLER                  PIC X(02) VALUE SPACES.          00003850
003860     05  RPT3-STATO              PIC X(12).                       00003860
003870     05  FILLER                  PIC X(24) VALUE SPACES.          00003870
003880*                                  - AREA DI STAMPA SEZ 4: TIPO FILE00003880
003890 01  AREA-RPT4-TIPO.                                              00003890
003900     05  RPT4-ETICHETTA          PIC X(12).                       00003900
003910     05  FILLER                  PIC X(02) VALUE SPACES.          00003910
003920     05  RPT4-CONTEGGIO          PIC ZZ,ZZ9.                      00003920
003930     05  FILLER                  PIC X(02) VALUE SPACES.          00003930
003940     05  RPT4-TOT-RECORD         PIC ZZZ,ZZ9.                     00003940
003950     05  FILLER                  PIC X(02) VALUE SPACES.          00003950
003960     05  RPT4-MEDIA-TEMPO        PIC ZZZ,ZZ9.                     00003960
003970     05  FILLER                  PIC X(02) VALUE SPACES.          00003970
003980     05  RPT4-PERCENTUALE        PIC ZZ9.9.                       00003980
003990     05  FILLER                  PIC X(87) VALUE SPACES.          00003990
004000*                                  - AREA STAMPA SEZ 5: FASCIA ORARIA00004000
004010 01  AREA-RPT5-ORA.                                               00004010
004020     05  RPT5-ORA                PIC Z9.                          00004020
004030     05  FILLER                  PIC X(02) VALUE SPACES.          00004030
004040     05  RPT5-CONTEGGIO          PIC ZZ,ZZ9.                      00004040
004050     05  FILLER                  PIC X(02) VALUE SPACES.          00004050
004060     05  RPT5-TOT-RECORD         PIC ZZZ,ZZ9.                     00004060
004070     05  FILLER                  PIC X(02) VALUE SPACES.          00004070
004080     05  RPT5-PERCENTUALE        PIC ZZ9.9.                       00004080
004090     05  FILLER                  PIC X(02) VALUE SPACES.          00004090
004100     05  RPT5-INDICATORE         PIC X(08).                       00004100
004110     05  FILLER                  PIC X(96) VALUE SPACES.          00004110
004120*                                  - AREA DI STAMPA SEZ 6: MANCANTI00004120
004130 01  AREA-RPT6-MANCANTI.                                          00004130
004140     05  RPT6-MJD                PIC ZZZZ9.                       00004140
004150     05  FILLER                  PIC X(02) VALUE SPACES.          00004150
004160     05  RPT6-LOCATION           PIC X(16).                       00004160
004170     05  FILLER                  PIC X(02) VALUE SPACES.          00004170
004180     05  RPT6-STATO              PIC X(10).                       00004180
004190     05  FILLER                  PIC X(02) VALUE SPACES.          00004190
004200     05  RPT6-NOME-FILE-ATTESO   PIC X(20).                       00004200
004210     05  FILLER                  PIC X(02) VALUE SPACES.          00004210
004220     05  RPT6-GIORNI-MANCANTI    PIC ZZ9.                         00004220
004230     05  FILLER                  PIC X(02) VALUE SPACES.          00004230
004240     05  RPT6-SEVERITA           PIC X(08).                       00004240
004250     05  FILLER                  PIC X(60) VALUE SPACES.          00004250
004260*                                  - AREA STAMPA SEZ 7: PERFORMANCE00004260
004270 01  AREA-RPT7-PERFORMANCE.                                       00004270
004280     05  RPT7-LOCATION           PIC X(16).                       00004280
004290     05  FILLER                  PIC X(02) VALUE SPACES.          00004290
004300     05  RPT7-FILE-COUNT         PIC ZZ,ZZ9.                      00004300
004310     05  FILLER                  PIC X(02) VALUE SPACES.          00004310
004320     05  RPT7-MEDIA-TEMPO        PIC ZZZ,ZZ9.                     00004320
004330     05  FILLER                  PIC X(02) VALUE SPACES.          00004330
004340     05  RPT7-MIN-TEMPO          PIC ZZZ,ZZ9.                     00004340
004350     05  FILLER                  PIC X(02) VALUE SPACES.          00004350
004360     05  RPT7-MAX-TEMPO          PIC ZZZ,ZZ9.                     00004360
004370     05  FILLER                  PIC X(02) VALUE SPACES.          00004370
004380     05  RPT7-MEDIA-SIZE-MB      PIC ZZ9.99.                      00004380
004390     05  FILLER                  PIC X(02) VALUE SPACES.          00004390
004400     05  RPT7-MEDIA-LINEE-PR     PIC ZZZ,ZZ9.                     00004400
004410     05  FILLER                  PIC X(02) VALUE SPACES.          00004410
004420     05  RPT7-TOT-LINEE-SKIP     PIC ZZZ,ZZ9.                     00004420
004430     05  FILLER                  PIC X(02) VALUE SPACES.          00004430
004440     05  RPT7-GRADO              PIC X(01).                       00004440
004450     05  FILLER                  PIC X(52) VALUE SPACES.          00004450
004460*                                  - AREA DI STAMPA SEZ 8: RECENTI00004460
004470 01  AREA-RPT8-RECENTI.                                           00004470
004480     05  RPT8-FILE-NAME          PIC X(30).                       00004480
004490     05  FILLER                  PIC X(02) VALUE SPACES.          00004490
004500     05  RPT8-LOCATION           PIC X(14).                       00004500
004510     05  FILLER                  PIC X(02) VALUE SPACES.          00004510
004520     05  RPT8-SOURCE2            PIC X(08).                       00004520
004530     05  FILLER                  PIC X(02) VALUE SPACES.          00004530
004540     05  RPT8-MJD                PIC ZZZZ9.                       00004540
004550     05  FILLER                  PIC X(02) VALUE SPACES.          00004550
004560     05  RPT8-UPLOAD-TS          PIC X(19).                       00004560
004570     05  FILLER                  PIC X(02) VALUE SPACES.          00004570
004580     05  RPT8-TOT-RECORD         PIC ZZZ,ZZ9.                     00004580
004590     05  FILLER                  PIC X(02) VALUE SPACES.          00004590
004600     05  RPT8-STATO-FILE         PIC X(08).                       00004600
004610     05  FILLER                  PIC X(02) VALUE SPACES.          00004610
004620     05  RPT8-QUALITY            PIC ZZ9.9.                       00004620
004630     05  FILLER                  PIC X(02) VALUE SPACES.          00004630
004640     05  RPT8-SATELLITES         PIC X(06).                       00004640
004650     05  FILLER                  PIC X(02) VALUE SPACES.          00004650
004660     05  RPT8-PROC-TIME          PIC ZZZ,ZZ9.                     00004660
004670     05  FILLER                  PIC X(05) VALUE SPACES.          00004670
004680*                                  - AREA DI STAMPA SEZ 9: ERRORI 00004680
004690 01  AREA-RPT9-ERRORI.                                            00004690
004700     05  RPT9-FILE-NAME          PIC X(30).                       00004700
004710     05  FILLER                  PIC X(02) VALUE SPACES.          00004710
004720     05  RPT9-LOCATION           PIC X(14).                       00004720
004730     05  FILLER                  PIC X(02) VALUE SPACES.          00004730
004740     05  RPT9-MJD                PIC ZZZZ9.                       00004740
004750     05  FILLER                  PIC X(02) VALUE SPACES.          00004750
004760     05  RPT9-UPLOAD-TS          PIC X(19).                       00004760
004770     05  FILLER                  PIC X(02) VALUE SPACES.          00004770
004780     05  RPT9-TOT-RECORD         PIC ZZZ,ZZ9.                     00004780
004790     05  FILLER                  PIC X(02) VALUE SPACES.          00004790
004800     05  RPT9-LINES-SKIP         PIC ZZZ,ZZ9.                     00004800
004810     05  FILLER                  PIC X(02) VALUE SPACES.          00004810
004820     05  RPT9-PROCESSING-ERR     PIC X(20).                       00004820
004830     05  FILLER                  PIC X(02) VALUE SPACES.          00004830
004840     05  RPT9-TASSO-ERRORE       PIC ZZ9.9.                       00004840
004850     05  FILLER                  PIC X(02) VALUE SPACES.          00004850
004860     05  RPT9-SEVERITA           PIC X(08).                       00004860
004870     05  FILLER                  PIC X(01) VALUE SPACES.          00004870
004880*                                  - RIGHE DI TESTATA/INTESTAZIONE00004880
004890 01  WS-RIGA-TITOLO              PIC X(132).                      00004890
004895 01  WS-RIGA-COLONNE             PIC X(132).                      00004895
004900 01  WS-RIGA-VUOTA               PIC X(132) VALUE SPACES.         00004900
004910*-----------------------------------------------------------------00004910
004920 PROCEDURE DIVISION.                                              00004920
004930******************************                                    00004930
004940 INIZIO-CVTBT030.                                                 00004940
004950                                                                  00004950
004960     PERFORM OP-INIZ          THRU  EX-OP-INIZ.                   00004960
004970                                                                  00004970
004980     PERFORM ELABORAZIONE     THRU  EX-ELABORAZIONE.              00004980
004990                                                                  00004990
005000     PERFORM STAMPA-REPORT    THRU  EX-STAMPA-REPORT.             00005000
005010                                                                  00005010
005020     PERFORM OP-FINALI        THRU  EX-OP-FINALI.                 00005020
005030                                                                  00005030
005040 FINE-CVTBT030.                                                   00005040
005050     EXIT.                                                        00005050
005060******************************************************************00005060
005070*               OPERAZIONI INIZIALI                               00005070
005080******************************************************************00005080
005090 OP-INIZ.                                                         00005090
005100                                                                  00005100
005110     MOVE 0                   TO RETURN-CODE.                     00005110
005120     MOVE WK-CVTBT030         TO ERR-PROGRAMMA.                   00005120
005130                                                                  00005130
005140     DISPLAY '*************************************************'. 00005140
005150     DISPLAY '*--            INIZIO CVTBT030                 --*'.00005150
005160     DISPLAY '*************************************************'. 00005160
005170                                                                  00005170
005180     MOVE SPACES              TO WS-PARM-PERIODO.                 00005180
005190     ACCEPT WS-PARM-PERIODO   FROM SYSIN.                         00005190
005200                                                                  00005200
005210     ACCEPT WSS-DATE-SIS      FROM DATE YYYYMMDD.                 00005210
005220     ACCEPT WSS-TIME-SIS      FROM TIME.                          00005220
005230     MOVE WSS-AAAA            TO CLC-ANNO.                        00005230
005240     MOVE WSS-MM              TO CLC-MESE.                        00005240
005250     MOVE WSS-GG              TO CLC-GIORNO.                      00005250
005260     PERFORM C00050-CALCOLA-MJD THRU EX-C00050-CALCOLA-MJD.       00005260
005270     MOVE CLC-MJD-RISULTATO   TO WS-MJD-OGGI.                     00005270
005280                                                                  00005280
005290     OPEN INPUT  UPLOAD-STATS-FILE.                               00005290
005300     IF WS-FS-CVUPL NOT = '00'                                    00005300
005310        MOVE '0010'           TO ERR-PUNTO                        00005310
005320        MOVE 'OPEN UPLOAD-STATS-FILE' TO ERR-DESCRIZIONE          00005320
005330        MOVE WS-FS-CVUPL      TO ERR-CODICE-X                     00005330
005340        MOVE 'S'              TO ERR-GRAVE                        00005340
005350        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE               00005350
005360        PERFORM OP-FINALI     THRU EX-OP-FINALI                   00005360
005370     END-IF.                                                      00005370
005380                                                                  00005380
005390     OPEN OUTPUT REPORT-OUTPUT-FILE.                              00005390
005400     IF WS-FS-CVRPT NOT = '00'                                    00005400
005410        MOVE '0011'           TO ERR-PUNTO                        00005410
005420        MOVE 'OPEN REPORT-OUTPUT-FILE' TO ERR-DESCRIZIONE         00005420
005430        MOVE WS-FS-CVRPT      TO ERR-CODICE-X                     00005430
005440        MOVE 'S'              TO ERR-GRAVE                        00005440
005450        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE               00005450
005460        PERFORM OP-FINALI     THRU EX-OP-FINALI                   00005460
005470     END-IF.                                                      00005470
005480                                                                  00005480
005490 EX-OP-INIZ.                                                      00005490
005500     EXIT.                                                        00005500
005510******************************************************************00005510
005520*  CALCOLA-MJD: CALCOLA IL MODIFIED JULIAN DATE DI CLC-ANNO/MESE/ 00005520
005530*  GIORNO CON L'ALGORITMO INTERO "DAYS-FROM-CIVIL" (HINNANT),     00005530
005540*  RIBASATO SULL'EPOCA MJD (01/01/1970 = MJD 40587)               00005540
005550******************************************************************00005550
005560 C00050-CALCOLA-MJD.                                              00005560
005570     MOVE CLC-ANNO             TO CLC-ANNO2.                      00005570
005580     IF CLC-MESE > 2                                              00005580
005590        SUBTRACT 0             FROM CLC-ANNO2                     00005590
005600     ELSE                                                         00005600
005610        SUBTRACT 1             FROM CLC-ANNO2                     00005610
005620     END-IF.                                                      00005620
005630                                                                  00005630
005640*                                  - ERA E ANNO-DI-ERA (DIVISIONE 00005640
005650*                                    INTERA, NON ARROTONDATA)     00005650
005660     DIVIDE CLC-ANNO2 BY 400 GIVING CLC-ERA.                      00005660
005670     COMPUTE CLC-ANNO-DI-ERA = CLC-ANNO2 - (CLC-ERA * 400).       00005670
005680                                                                  00005680
005690     IF CLC-MESE > 2                                              00005690
005700        COMPUTE CLC-MESE-P = CLC-MESE - 3                         00005700
005710     ELSE                                                         00005710
005720        COMPUTE CLC-MESE-P = CLC-MESE + 9                         00005720
005730     END-IF.                                                      00005730
005740                                                                  00005740
005750*                                  - GIORNO-DI-ANNO: OGNI DIVISIONE00005750
005760*                                    ISOLATA IN UNA DIVIDE...GIVING00005760
005770*                                    PROPRIA PER OTTENERE IL      00005770
005780*                                    TRONCAMENTO INTERO RICHIESTO 00005780
005790*                                    DALL'ALGORITMO (NON SOMMARE PIU'00005790
005800*                                    DIVISIONI IN UNA SOLA COMPUTE)00005800
005810     COMPUTE CLC-DOY-TMP1 = (153 * CLC-MESE-P) + 2.               00005810
005820     DIVIDE CLC-DOY-TMP1 BY 5 GIVING CLC-GIORNO-DI-ANNO.          00005820
005830     ADD CLC-GIORNO               TO CLC-GIORNO-DI-ANNO.          00005830
005840     SUBTRACT 1                   FROM CLC-GIORNO-DI-ANNO.        00005840
005850                                                                  00005850
005860     DIVIDE CLC-ANNO-DI-ERA BY 4   GIVING CLC-DOE-TMP1.           00005860
005870     DIVIDE CLC-ANNO-DI-ERA BY 100 GIVING CLC-DOE-TMP2.           00005870
005880     COMPUTE CLC-GIORNO-DI-ERA =                                  00005880
005890             (CLC-ANNO-DI-ERA * 365)                              00005890
005900             + CLC-DOE-TMP1                                       00005900
005910             - CLC-DOE-TMP2                                       00005910
005920             + CLC-GIORNO-DI-ANNO.                                00005920
005930                                                                  00005930
005940     COMPUTE CLC-GIORNI-DA-EPOCA =                                00005940
005950             (CLC-ERA * 146097) + CLC-GIORNO-DI-ERA - 719468.     00005950
005960                                                                  00005960
005970     COMPUTE CLC-MJD-RISULTATO = CLC-GIORNI-DA-EPOCA + 40587.     00005970
005980                                                                  00005980
005990 EX-C00050-CALCOLA-MJD.                                           00005990
006000     EXIT.                                                        00006000
006010******************************************************************00006010
006020*  ELABORAZIONE: LETTURA UNICA DI UPLOAD-STATS-FILE, FILTRO PER   00006020
006030*  PERIODO E ACCUMULO IN TUTTE LE TABELLE DI LAVORO               00006030
006040******************************************************************00006040
006050 ELABORAZIONE.                                                    00006050
006060                                                                  00006060
006070     PERFORM C00100-LEGGI-UPLOAD THRU EX-C00100-LEGGI-UPLOAD.     00006070
006080                                                                  00006080
006090     PERFORM C00110-ELABORA-UNA-RIGA                              00006090
006100                          THRU EX-C00110-ELABORA-UNA-RIGA         00006100
006110                          UNTIL WS-FS-CVUPL = '10'.               00006110
006120                                                                  00006120
006130     PERFORM C00700-CALCOLA-MEDIE  THRU EX-C00700-CALCOLA-MEDIE.  00006130
006140     PERFORM C00800-ORDINA-TABELLE THRU EX-C00800-ORDINA-TABELLE. 00006140
006150                                                                  00006150
006160 EX-ELABORAZIONE.                                                 00006160
006170     EXIT.                                                        00006170
006180******************************************************************00006180
006190 C00100-LEGGI-UPLOAD.                                             00006190
006200     READ UPLOAD-STATS-FILE.                                      00006200
006210     IF WS-FS-CVUPL = '00'                                        00006210
006220        ADD 1                 TO WS-TOT-FILE-LETTI                00006220
006230     ELSE                                                         00006230
006240        IF WS-FS-CVUPL NOT = '10'                                 00006240
006250           MOVE '0012'         TO ERR-PUNTO                       00006250
006260           MOVE 'READ UPLOAD-STATS-FILE' TO ERR-DESCRIZIONE       00006260
006270           MOVE WS-FS-CVUPL    TO ERR-CODICE-X                    00006270
006280           MOVE 'S'            TO ERR-GRAVE                       00006280
006290           PERFORM C09000-ERRORE THRU EX-C09000-ERRORE            00006290
006300           PERFORM OP-FINALI  THRU EX-OP-FINALI                   00006300
006310        END-IF                                                    00006310
006320     END-IF.                                                      00006320
006330 EX-C00100-LEGGI-UPLOAD.                                          00006330
006340     EXIT.                                                        00006340
006350******************************************************************00006350
006360*  VERIFICA IL PERIODO E, SE DENTRO, RICHIAMA L'ACCUMULO IN TUTTE 00006360
006370*  LE TABELLE; RILEGGE LA RIGA SUCCESSIVA (LETTURA ANTICIPATA)    00006370
006380******************************************************************00006380
006390 C00110-ELABORA-UNA-RIGA.                                         00006390
006400     SET WS-DENTRO-PERIODO     TO TRUE.                           00006400
006410     IF WS-PARM-DATA-INIZ NOT = SPACES                            00006410
006420        IF UPL-DATA-DATE < WS-PARM-DATA-INIZ                      00006420
006430           SET WS-FUORI-PERIODO TO TRUE                           00006430
006440        END-IF                                                    00006440
006450     END-IF.                                                      00006450
006460     IF WS-DENTRO-PERIODO AND WS-PARM-DATA-FINE NOT = SPACES      00006460
006470        IF UPL-DATA-DATE > WS-PARM-DATA-FINE                      00006470
006480           SET WS-FUORI-PERIODO TO TRUE                           00006480
006490        END-IF                                                    00006490
006500     END-IF.                                                      00006500
006510                                                                  00006510
006520     IF WS-DENTRO-PERIODO                                         00006520
006530        ADD 1                  TO WS-TOT-FILE-PERIODO             00006530
006540        ADD UPL-TOTAL-RECORDS  TO WS-TOT-RECORD-PERIODO           00006540
006550        ADD UPL-QUALITY-SCORE  TO WS-SOMMA-QUALITA                00006550
006560        PERFORM C00200-ACCUMULA-SEDE                              00006560
006570                             THRU EX-C00200-ACCUMULA-SEDE         00006570
006580        PERFORM C00400-CLASSIFICA-TIPO-FILE                       00006580
006590                             THRU EX-C00400-CLASSIFICA-TIPO-FILE  00006590
006600        PERFORM C00410-ACCUMULA-TIPO-FILE                         00006600
006610                             THRU EX-C00410-ACCUMULA-TIPO-FILE    00006610
006620        PERFORM C00500-ACCUMULA-GIORNO                            00006620
006630                             THRU EX-C00500-ACCUMULA-GIORNO       00006630
006640        PERFORM C00600-ACCUMULA-ORA                               00006640
006650                             THRU EX-C00600-ACCUMULA-ORA          00006650
006660        PERFORM C00650-MANTIENI-RECENTI                           00006660
006670                             THRU EX-C00650-MANTIENI-RECENTI      00006670
006680        PERFORM C00900-VERIFICA-ERRORE                            00006680
006690                             THRU EX-C00900-VERIFICA-ERRORE       00006690
006700     END-IF.                                                      00006700
006710                                                                  00006710
006720     PERFORM C00100-LEGGI-UPLOAD THRU EX-C00100-LEGGI-UPLOAD.     00006720
006730 EX-C00110-ELABORA-UNA-RIGA.                                      00006730
006740     EXIT.                                                        00006740
006750******************************************************************00006750
006760*  ACCUMULA-SEDE: CERCA LA SEDE DEL RECORD NELLA TABELLA (SEARCH  00006760
006770*  VARYING) E ACCUMULA I TOTALI; SE NON TROVATA APRE UNA NUOVA RIGA00006770
006780******************************************************************00006780
006790 C00200-ACCUMULA-SEDE.                                            00006790
006800     SET SEDE-IDX              TO 1.                              00006800
006810     SEARCH WS-SEDE-RIGA                                          00006810
006820        AT END                                                    00006820
006830           PERFORM C00210-NUOVA-SEDE THRU EX-C00210-NUOVA-SEDE    00006830
006840        WHEN SED-NOME(SEDE-IDX) = UPL-LOCATION-NAME               00006840
006850           CONTINUE                                               00006850
006860     END-SEARCH.                                                  00006860
006870                                                                  00006870
006880     ADD 1                     TO SED-FILE-COUNT(SEDE-IDX).       00006880
006890     ADD UPL-TOTAL-RECORDS     TO SED-TOT-RECORD(SEDE-IDX).       00006890
006900     ADD UPL-QUALITY-SCORE     TO SED-SOMMA-QUALITA(SEDE-IDX).    00006900
006910     ADD 1                     TO SED-SUCCESSI(SEDE-IDX).         00006910
006920     IF UPL-FILE-CREATION-TIME < SED-PRIMO-UPLOAD(SEDE-IDX)       00006920
006930        MOVE UPL-FILE-CREATION-TIME TO SED-PRIMO-UPLOAD(SEDE-IDX) 00006930
006940     END-IF.                                                      00006940
006950     IF UPL-FILE-CREATION-TIME > SED-ULTIMO-UPLOAD(SEDE-IDX)      00006950
006960        MOVE UPL-FILE-CREATION-TIME TO SED-ULTIMO-UPLOAD(SEDE-IDX)00006960
006970     END-IF.                                                      00006970
006980     ADD UPL-PROCESSING-TIME-MS TO SED-SOMMA-TEMPO(SEDE-IDX).     00006980
006990     IF UPL-PROCESSING-TIME-MS < SED-MIN-TEMPO(SEDE-IDX)          00006990
007000        MOVE UPL-PROCESSING-TIME-MS TO SED-MIN-TEMPO(SEDE-IDX)    00007000
007010     END-IF.                                                      00007010
007020     IF UPL-PROCESSING-TIME-MS > SED-MAX-TEMPO(SEDE-IDX)          00007020
007030        MOVE UPL-PROCESSING-TIME-MS TO SED-MAX-TEMPO(SEDE-IDX)    00007030
007040     END-IF.                                                      00007040
007050     ADD UPL-FILE-SIZE-MB       TO SED-SOMMA-SIZE-MB(SEDE-IDX).   00007050
007060     ADD UPL-LINES-PROCESSED    TO SED-SOMMA-LINEE-PR(SEDE-IDX).  00007060
007070     ADD UPL-LINES-SKIPPED      TO SED-TOT-LINEE-SKIP(SEDE-IDX).  00007070
007080 EX-C00200-ACCUMULA-SEDE.                                         00007080
007090     EXIT.                                                        00007090
007100******************************************************************00007100
007110 C00210-NUOVA-SEDE.                                               00007110
007120     ADD 1                     TO WS-NUM-SEDI.                    00007120
007130     SET SEDE-IDX              TO WS-NUM-SEDI.                    00007130
007140     MOVE UPL-LOCATION-NAME    TO SED-NOME(SEDE-IDX).             00007140
007150     MOVE UPL-SOURCE2-CODE     TO SED-SOURCE2(SEDE-IDX).          00007150
007160     MOVE UPL-FILE-CREATION-TIME TO SED-PRIMO-UPLOAD(SEDE-IDX).   00007160
007170     MOVE UPL-FILE-CREATION-TIME TO SED-ULTIMO-UPLOAD(SEDE-IDX).  00007170
007180 EX-C00210-NUOVA-SEDE.                                            00007180
007190     EXIT.                                                        00007190
007200******************************************************************00007200
007210*  CLASSIFICA-TIPO-FILE: APPLICA L'ORDINE DI CLASSIFICAZIONE PER  00007210
007220*  NOME FILE - CONTIENE 'NPLI'/'LMB'/'LMA'/'LMF', POI INIZIA PER  00007220
007230*  'GZ'/'IR' (VIA IL PREFISSO RIDEFINITO), ALTRIMENTI 'ALTRO'     00007230
007240******************************************************************00007240
007250 C00400-CLASSIFICA-TIPO-FILE.                                     00007250
007260     MOVE 'Other'               TO WS-TIPO-FILE-COR.              00007260
007270     SET WS-TIPO-NON-TROVATO    TO TRUE.                          00007270
007280     MOVE 0                     TO WS-IX-TIPO.                    00007280
007290                                                                  00007290
007300     INSPECT UPL-FILE-NAME TALLYING WS-IX-TIPO FOR ALL 'NPLI'.    00007300
007310     IF WS-IX-TIPO > 0                                            00007310
007320        MOVE 'NPLI Data'        TO WS-TIPO-FILE-COR               00007320
007330        SET WS-TIPO-TROVATO     TO TRUE                           00007330
007340     END-IF.                                                      00007340
007350                                                                  00007350
007360     IF WS-TIPO-NON-TROVATO                                       00007360
007370        MOVE 0                  TO WS-IX-TIPO                     00007370
007380        INSPECT UPL-FILE-NAME TALLYING WS-IX-TIPO FOR ALL 'LMB'   00007380
007390        IF WS-IX-TIPO > 0                                         00007390
007400           MOVE 'LMB Data'      TO WS-TIPO-FILE-COR               00007400
007410           SET WS-TIPO-TROVATO  TO TRUE                           00007410
007420        END-IF                                                    00007420
007430     END-IF.                                                      00007430
007440                                                                  00007440
007450     IF WS-TIPO-NON-TROVATO                                       00007450
007460        MOVE 0                  TO WS-IX-TIPO                     00007460
007470        INSPECT UPL-FILE-NAME TALLYING WS-IX-TIPO FOR ALL 'LMA'   00007470
007480        IF WS-IX-TIPO > 0                                         00007480
007490           MOVE 'LMA Data'      TO WS-TIPO-FILE-COR               00007490
007500           SET WS-TIPO-TROVATO  TO TRUE                           00007500
007510        END-IF                                                    00007510
007520     END-IF.                                                      00007520
007530                                                                  00007530
007540     IF WS-TIPO-NON-TROVATO                                       00007540
007550        MOVE 0                  TO WS-IX-TIPO                     00007550
007560        INSPECT UPL-FILE-NAME TALLYING WS-IX-TIPO FOR ALL 'LMF'   00007560
007570        IF WS-IX-TIPO > 0                                         00007570
007580           MOVE 'LMF Data'      TO WS-TIPO-FILE-COR               00007580
007590           SET WS-TIPO-TROVATO  TO TRUE                           00007590
007600        END-IF                                                    00007600
007610     END-IF.                                                      00007610
007620                                                                  00007620
007630     IF WS-TIPO-NON-TROVATO                                       00007630
007640        IF UPL-FNAME-PFX2 = 'GZ'                                  00007640
007650           MOVE 'GPS Data'      TO WS-TIPO-FILE-COR               00007650
007660           SET WS-TIPO-TROVATO  TO TRUE                           00007660
007670        ELSE                                                      00007670
007680           IF UPL-FNAME-PFX2 = 'IR'                               00007680
007690              MOVE 'IRNSS Data' TO WS-TIPO-FILE-COR               00007690
007700              SET WS-TIPO-TROVATO TO TRUE                         00007700
007710           END-IF                                                 00007710
007720        END-IF                                                    00007720
007730     END-IF.                                                      00007730
007740 EX-C00400-CLASSIFICA-TIPO-FILE.                                  00007740
007750     EXIT.                                                        00007750
007760******************************************************************00007760
007770 C00410-ACCUMULA-TIPO-FILE.                                       00007770
007780     SET TIPO-IDX               TO 1.                             00007780
007790     SEARCH WS-TIPO-RIGA                                          00007790
007800        AT END                                                    00007800
007810           PERFORM C00420-NUOVO-TIPO THRU EX-C00420-NUOVO-TIPO    00007810
007820        WHEN TIP-ETICHETTA(TIPO-IDX) = WS-TIPO-FILE-COR           00007820
007830           CONTINUE                                               00007830
007840     END-SEARCH.                                                  00007840
007850                                                                  00007850
007860     ADD 1                      TO TIP-CONTEGGIO(TIPO-IDX).       00007860
007870     ADD UPL-TOTAL-RECORDS      TO TIP-TOT-RECORD(TIPO-IDX).      00007870
007880     ADD UPL-PROCESSING-TIME-MS TO TIP-SOMMA-TEMPO(TIPO-IDX).     00007880
007890 EX-C00410-ACCUMULA-TIPO-FILE.                                    00007890
007900     EXIT.                                                        00007900
007910******************************************************************00007910
007920 C00420-NUOVO-TIPO.                                               00007920
007930     ADD 1                      TO WS-NUM-TIPI-FILE.              00007930
007940     SET TIPO-IDX               TO WS-NUM-TIPI-FILE.              00007940
007950     MOVE WS-TIPO-FILE-COR      TO TIP-ETICHETTA(TIPO-IDX).       00007950
007960 EX-C00420-NUOVO-TIPO.                                            00007960
007970     EXIT.                                                        00007970
007980******************************************************************00007980
007990*  ACCUMULA-GIORNO: RAGGRUPPA PER LA DATA DI CVTFUPL (FCT-AAAA/MM/GG)00007990
008000*  E TIENE LA LISTA DELLE SEDI DISTINTE VISTE NEL GIORNO          00008000
008010******************************************************************00008010
008020 C00500-ACCUMULA-GIORNO.                                          00008020
008030     SET GIORNO-IDX             TO 1.                             00008030
008040     SEARCH WS-GIORNO-RIGA                                        00008040
008050        AT END                                                    00008050
008060           PERFORM C00510-NUOVO-GIORNO THRU EX-C00510-NUOVO-GIORNO 00008060
008070        WHEN GIO-DATA(GIORNO-IDX) = UPL-DATA-DATE                 00008070
008080           CONTINUE                                               00008080
008090     END-SEARCH.                                                  00008090
008100                                                                  00008100
008110     ADD 1                      TO GIO-CONTEGGIO(GIORNO-IDX).     00008110
008120     ADD UPL-TOTAL-RECORDS      TO GIO-TOT-RECORD(GIORNO-IDX).    00008120
008130     ADD UPL-QUALITY-SCORE      TO GIO-SOMMA-QUALITA(GIORNO-IDX). 00008130
008140     PERFORM C00520-SEDE-NEL-GIORNO THRU EX-C00520-SEDE-NEL-GIORNO.00008140
008150 EX-C00500-ACCUMULA-GIORNO.                                       00008150
008160     EXIT.                                                        00008160
008170******************************************************************00008170
008180 C00510-NUOVO-GIORNO.                                             00008180
008190     ADD 1                      TO WS-NUM-GIORNI.                 00008190
008200     SET GIORNO-IDX             TO WS-NUM-GIORNI.                 00008200
008210     MOVE UPL-DATA-DATE         TO GIO-DATA(GIORNO-IDX).          00008210
008220 EX-C00510-NUOVO-GIORNO.                                          00008220
008230     EXIT.                                                        00008230
008240******************************************************************00008240
008250 C00520-SEDE-NEL-GIORNO.                                          00008250
008260     SET WS-SEDE-NUOVA-OGGI     TO TRUE.                          00008260
008270     SET GSV-IDX                TO 1.                             00008270
008280     SEARCH GIO-SEDE-VISTA(GIORNO-IDX)                            00008280
008290        AT END                                                    00008290
008300           CONTINUE                                               00008300
008310        WHEN GIO-SEDE-VISTA(GIORNO-IDX GSV-IDX) = UPL-LOCATION-NAME00008310
008320           SET WS-SEDE-GIA-VISTA-OGGI TO TRUE                     00008320
008330     END-SEARCH.                                                  00008330
008340     IF WS-SEDE-NUOVA-OGGI                                        00008340
008350        ADD 1                   TO GIO-NUM-SEDI(GIORNO-IDX)       00008350
008360        SET GSV-IDX             TO GIO-NUM-SEDI(GIORNO-IDX)       00008360
008370        MOVE UPL-LOCATION-NAME  TO GIO-SEDE-VISTA(GIORNO-IDX GSV-IDX)00008370
008380     END-IF.                                                      00008380
008390 EX-C00520-SEDE-NEL-GIORNO.                                       00008390
008400     EXIT.                                                        00008400
008410******************************************************************00008410
008420*  ACCUMULA-ORA: RAGGRUPPA PER L'ORA DI ARRIVO (FCT-HH), 24 SLOT  00008420
008430*  FISSI - NESSUNA RICERCA, INDICIZZAZIONE DIRETTA ORA + 1        00008430
008440******************************************************************00008440
008450 C00600-ACCUMULA-ORA.                                             00008450
008460     COMPUTE WS-IX-ORA = UPL-FCT-HH + 1.                          00008460
008470     ADD 1                      TO ORA-CONTEGGIO(WS-IX-ORA).      00008470
008480     ADD UPL-TOTAL-RECORDS      TO ORA-TOT-RECORD(WS-IX-ORA).     00008480
008490 EX-C00600-ACCUMULA-ORA.                                          00008490
008500     EXIT.                                                        00008500
008510******************************************************************00008510
008520*  MANTIENI-RECENTI: TABELLA DEI 10 CARICHI PIU' RECENTI, TENUTA  00008520
008530*  ORDINATA IN ORDINE DECRESCENTE DI FILE-CREATION-TIME AD OGNI   00008530
008540*  INSERIMENTO (INSERTION SORT SU AL PIU' 10 ELEMENTI)            00008540
008550******************************************************************00008550
008560 C00650-MANTIENI-RECENTI.                                         00008560
008570     IF WS-NUM-RECENTI < WK-MAX-RECENTI                           00008570
008580        ADD 1                   TO WS-NUM-RECENTI                 00008580
008590        SET RECENTE-IDX         TO WS-NUM-RECENTI                 00008590
008600        PERFORM C00660-CARICA-RECENTE THRU EX-C00660-CARICA-RECENTE 00008600
008610        PERFORM C00670-RIORDINA-RECENTI                           00008610
008620                             THRU EX-C00670-RIORDINA-RECENTI      00008620
008630     ELSE                                                         00008630
008640        IF UPL-FILE-CREATION-TIME >                               00008640
008650                       REC-UPLOAD-TS(WK-MAX-RECENTI)              00008650
008660           SET RECENTE-IDX      TO WK-MAX-RECENTI                 00008660
008670           PERFORM C00660-CARICA-RECENTE                          00008670
008680                             THRU EX-C00660-CARICA-RECENTE        00008680
008690           PERFORM C00670-RIORDINA-RECENTI                        00008690
008700                             THRU EX-C00670-RIORDINA-RECENTI      00008700
008710        END-IF                                                    00008710
008720     END-IF.                                                      00008720
008730 EX-C00650-MANTIENI-RECENTI.                                      00008730
008740     EXIT.                                                        00008740
008750******************************************************************00008750
008760 C00660-CARICA-RECENTE.                                           00008760
008770     MOVE UPL-FILE-NAME          TO REC-FILE-NAME(RECENTE-IDX).   00008770
008780     MOVE UPL-LOCATION-NAME      TO REC-LOCATION(RECENTE-IDX).    00008780
008790     MOVE UPL-SOURCE2-CODE       TO REC-SOURCE2(RECENTE-IDX).     00008790
008800     MOVE UPL-MJD                TO REC-MJD(RECENTE-IDX).         00008800
008810     MOVE UPL-FILE-CREATION-TIME TO REC-UPLOAD-TS(RECENTE-IDX).   00008810
008820     MOVE UPL-TOTAL-RECORDS      TO REC-TOT-RECORD(RECENTE-IDX).  00008820
008830     MOVE UPL-LINES-SKIPPED      TO REC-LINES-SKIP(RECENTE-IDX).  00008830
008840     MOVE UPL-QUALITY-SCORE      TO REC-QUALITY(RECENTE-IDX).     00008840
008850     MOVE UPL-SATELLITES         TO REC-SATELLITES(RECENTE-IDX).  00008850
008860     MOVE UPL-PROCESSING-TIME-MS TO REC-PROC-TIME(RECENTE-IDX).   00008860
008870 EX-C00660-CARICA-RECENTE.                                        00008870
008880     EXIT.                                                        00008880
008890******************************************************************00008890
008900*  RIORDINA-RECENTI: FA RISALIRE LA RIGA APPENA CARICATA VERSO LA 00008900
008910*  CIMA DELLA TABELLA FINCHE' E' PIU' RECENTE DELLA PRECEDENTE    00008910
008920******************************************************************00008920
008930 C00670-RIORDINA-RECENTI.                                         00008930
008940     PERFORM C00680-SCAMBIA-SE-PIU-RECENTE                        00008940
008950                          THRU EX-C00680-SCAMBIA-SE-PIU-RECENTE   00008950
008960                          UNTIL RECENTE-IDX = 1.                  00008960
008970 EX-C00670-RIORDINA-RECENTI.                                      00008970
008980     EXIT.                                                        00008980
008990******************************************************************00008990
009000 C00680-SCAMBIA-SE-PIU-RECENTE.                                   00009000
009010     SET WS-IX-RECENTE           TO RECENTE-IDX.                  00009010
009020     SET WS-IX-RECENTE           DOWN BY 1.                       00009020
009030     IF REC-UPLOAD-TS(RECENTE-IDX) > REC-UPLOAD-TS(WS-IX-RECENTE) 00009030
009040        MOVE WS-RECENTE-RIGA(WS-IX-RECENTE) TO WS-SCAMBIO-RECENTE 00009040
009050        MOVE WS-RECENTE-RIGA(RECENTE-IDX)   TO                    00009050
009060                                     WS-RECENTE-RIGA(WS-IX-RECENTE)00009060
009070        MOVE WS-SCAMBIO-RECENTE             TO                    00009070
009080                                     WS-RECENTE-RIGA(RECENTE-IDX) 00009080
009090        SET RECENTE-IDX          TO WS-IX-RECENTE                 00009090
009100     ELSE                                                         00009100
009110        SET RECENTE-IDX          TO 1                             00009110
009120     END-IF.                                                      00009120
009130 EX-C00680-SCAMBIA-SE-PIU-RECENTE.                                00009130
009140     EXIT.                                                        00009140
009150******************************************************************00009150
009160*  VERIFICA-ERRORE: ACCODA IN TABELLA I FILE CON LINES-SKIPPED > 000009160
009170*  O PROCESSING-ERRORS VALORIZZATO, ENTRO IL LIMITE DI 200 RIGHE  00009170
009180******************************************************************00009180
009190 C00900-VERIFICA-ERRORE.                                          00009190
009200     IF (UPL-LINES-SKIPPED > 0 OR UPL-PROCESSING-ERRORS NOT = SPACES)00009200
009210        AND WS-NUM-ERRORI < WK-MAX-ERRORI                         00009210
009220        ADD 1                    TO WS-NUM-ERRORI                 00009220
009230        SET ERRORE-IDX           TO WS-NUM-ERRORI                 00009230
009240        MOVE UPL-FILE-NAME       TO ERI-FILE-NAME(ERRORE-IDX)     00009240
009250        MOVE UPL-LOCATION-NAME   TO ERI-LOCATION(ERRORE-IDX)      00009250
009260        MOVE UPL-MJD             TO ERI-MJD(ERRORE-IDX)           00009260
009270        MOVE UPL-FILE-CREATION-TIME TO ERI-UPLOAD-TS(ERRORE-IDX)  00009270
009280        MOVE UPL-TOTAL-RECORDS   TO ERI-TOT-RECORD(ERRORE-IDX)    00009280
009290        MOVE UPL-LINES-SKIPPED   TO ERI-LINES-SKIP(ERRORE-IDX)    00009290
009300        MOVE UPL-LINES-PROCESSED TO ERI-LINES-PROC(ERRORE-IDX)    00009300
009310        MOVE UPL-PROCESSING-ERRORS TO ERI-ERRORI-TESTO(ERRORE-IDX)00009310
009320     END-IF.                                                      00009320
009330 EX-C00900-VERIFICA-ERRORE.                                       00009330
009340     EXIT.                                                        00009340
009350******************************************************************00009350
009360*  CALCOLA-MEDIE: SECONDO PASSO - HA BISOGNO DEL TOTALE FILE DEL  00009360
009370*  PERIODO PER LE PERCENTUALI E DI OGNI SOMMA/CONTEGGIO PER LE    00009370
009380*  MEDIE; SCORRE LE TABELLE GIA' RIEMPITE, NON RILEGGE L'INPUT    00009380
009390******************************************************************00009390
009400 C00700-CALCOLA-MEDIE.                                            00009400
009410     IF WS-TOT-FILE-PERIODO > 0                                   00009410
009420        COMPUTE WS-MEDIA-QUALITA ROUNDED =                        00009420
009430                WS-SOMMA-QUALITA / WS-TOT-FILE-PERIODO            00009430
009440     ELSE                                                         00009440
009450        MOVE ZEROES              TO WS-MEDIA-QUALITA              00009450
009460     END-IF.                                                      00009460
009470                                                                  00009470
009480     IF WS-NUM-SEDI > 0                                           00009480
009490        SET SEDE-IDX             TO 1                             00009490
009500        PERFORM C00710-MEDIE-UNA-SEDE                             00009500
009510                             THRU EX-C00710-MEDIE-UNA-SEDE        00009510
009520                             UNTIL SEDE-IDX > WS-NUM-SEDI         00009520
009530     END-IF.                                                      00009530
009540                                                                  00009540
009550     IF WS-NUM-TIPI-FILE > 0                                      00009550
009560        SET TIPO-IDX             TO 1                             00009560
009570        PERFORM C00720-MEDIE-UN-TIPO                              00009570
009580                             THRU EX-C00720-MEDIE-UN-TIPO         00009580
009590                             UNTIL TIPO-IDX > WS-NUM-TIPI-FILE    00009590
009600     END-IF.                                                      00009600
009610                                                                  00009610
009620     IF WS-NUM-GIORNI > 0                                         00009620
009630        SET GIORNO-IDX            TO 1                            00009630
009640        PERFORM C00730-MEDIE-UN-GIORNO                            00009640
009650                             THRU EX-C00730-MEDIE-UN-GIORNO       00009650
009660                             UNTIL GIORNO-IDX > WS-NUM-GIORNI     00009660
009670     END-IF.                                                      00009670
009680                                                                  00009680
009690     SET ORA-IDX                 TO 1.                            00009690
009700     PERFORM C00740-MEDIE-UNA-ORA                                 00009700
009710                          THRU EX-C00740-MEDIE-UNA-ORA            00009710
009720                          UNTIL ORA-IDX > 24.                     00009720
009730                                                                  00009730
009740 EX-C00700-CALCOLA-MEDIE.                                         00009740
009750     EXIT.                                                        00009750
009760******************************************************************00009760
009770*  SEDE: SUCCESS RATE (SEMPRE 100% - NESSUN FALLIMENTO TRACCIATO A00009770
009780*  QUESTO LIVELLO), STATO ATTIVITA', MEDIE PERFORMANCE, GRADO     00009780
009790******************************************************************00009790
009800 C00710-MEDIE-UNA-SEDE.                                           00009800
009810     COMPUTE SED-TASSO-SUCCESSO(SEDE-IDX) ROUNDED =               00009810
009820             SED-SUCCESSI(SEDE-IDX) / SED-FILE-COUNT(SEDE-IDX) * 100.00009820
009830                                                                  00009830
009840     MOVE SED-ULTIMO-UPLOAD(SEDE-IDX)(1:4)  TO CLC-ANNO.          00009840
009850     MOVE SED-ULTIMO-UPLOAD(SEDE-IDX)(6:2)  TO CLC-MESE.          00009850
009860     MOVE SED-ULTIMO-UPLOAD(SEDE-IDX)(9:2)  TO CLC-GIORNO.        00009860
009870     PERFORM C00050-CALCOLA-MJD THRU EX-C00050-CALCOLA-MJD.       00009870
009880     COMPUTE WS-GIORNI-DIFF = WS-MJD-OGGI - CLC-MJD-RISULTATO.    00009880
009890                                                                  00009890
009900     IF WS-GIORNI-DIFF <= 1 AND SED-TASSO-SUCCESSO(SEDE-IDX) > 95 00009900
009910        MOVE 'ACTIVE'          TO SED-STATO(SEDE-IDX)             00009910
009920     ELSE                                                         00009920
009930        IF WS-GIORNI-DIFF <= 1 AND SED-TASSO-SUCCESSO(SEDE-IDX) > 8000009930
009940           MOVE 'INTERMITTENT' TO SED-STATO(SEDE-IDX)             00009940
009950        ELSE                                                      00009950
009960           MOVE 'INACTIVE'     TO SED-STATO(SEDE-IDX)             00009960
009970        END-IF                                                    00009970
009980     END-IF.                                                      00009980
009990                                                                  00009990
010000     COMPUTE SED-MEDIA-TEMPO(SEDE-IDX) ROUNDED =                  00010000
010010             SED-SOMMA-TEMPO(SEDE-IDX) / SED-FILE-COUNT(SEDE-IDX).00010010
010020     COMPUTE SED-MEDIA-SIZE-MB(SEDE-IDX) ROUNDED =                00010020
010030             SED-SOMMA-SIZE-MB(SEDE-IDX) / SED-FILE-COUNT(SEDE-IDX).00010030
010040     COMPUTE SED-MEDIA-LINEE-PR(SEDE-IDX) ROUNDED =               00010040
010050             SED-SOMMA-LINEE-PR(SEDE-IDX) / SED-FILE-COUNT(SEDE-IDX).00010050
010060                                                                  00010060
010070     IF SED-MEDIA-SIZE-MB(SEDE-IDX) = 0                           00010070
010080        MOVE 'F'                TO SED-GRADO-PERF(SEDE-IDX)       00010080
010090     ELSE                                                         00010090
010100        COMPUTE SED-TIME-PER-MB(SEDE-IDX) ROUNDED =               00010100
010110             SED-MEDIA-TEMPO(SEDE-IDX) / SED-MEDIA-SIZE-MB(SEDE-IDX)00010110
010120        IF SED-TIME-PER-MB(SEDE-IDX) < 100                        00010120
010130           MOVE 'A'             TO SED-GRADO-PERF(SEDE-IDX)       00010130
010140        ELSE                                                      00010140
010150           IF SED-TIME-PER-MB(SEDE-IDX) < 500                     00010150
010160              MOVE 'B'          TO SED-GRADO-PERF(SEDE-IDX)       00010160
010170           ELSE                                                   00010170
010180              IF SED-TIME-PER-MB(SEDE-IDX) < 1000                 00010180
010190                 MOVE 'C'       TO SED-GRADO-PERF(SEDE-IDX)       00010190
010200              ELSE                                                00010200
010210                 IF SED-TIME-PER-MB(SEDE-IDX) < 2000              00010210
010220                    MOVE 'D'    TO SED-GRADO-PERF(SEDE-IDX)       00010220
010230                 ELSE                                             00010230
010240                    MOVE 'F'    TO SED-GRADO-PERF(SEDE-IDX)       00010240
010250                 END-IF                                           00010250
010260              END-IF                                              00010260
010270           END-IF                                                 00010270
010280        END-IF                                                    00010280
010290     END-IF.                                                      00010290
010300                                                                  00010300
010310     SET SEDE-IDX               UP BY 1.                          00010310
010320 EX-C00710-MEDIE-UNA-SEDE.                                        00010320
010330     EXIT.                                                        00010330
010340******************************************************************00010340
010350 C00720-MEDIE-UN-TIPO.                                            00010350
010360     IF WS-TOT-FILE-PERIODO > 0                                   00010360
010370        COMPUTE TIP-PERCENTUALE(TIPO-IDX) ROUNDED =               00010370
010380                TIP-CONTEGGIO(TIPO-IDX) / WS-TOT-FILE-PERIODO * 10000010380
010390     ELSE                                                         00010390
010400        MOVE ZEROES              TO TIP-PERCENTUALE(TIPO-IDX)     00010400
010410     END-IF.                                                      00010410
010420     COMPUTE TIP-MEDIA-TEMPO(TIPO-IDX) ROUNDED =                  00010420
010430             TIP-SOMMA-TEMPO(TIPO-IDX) / TIP-CONTEGGIO(TIPO-IDX). 00010430
010440     SET TIPO-IDX                UP BY 1.                         00010440
010450 EX-C00720-MEDIE-UN-TIPO.                                         00010450
010460     EXIT.                                                        00010460
010470******************************************************************00010470
010480 C00730-MEDIE-UN-GIORNO.                                          00010480
010490     COMPUTE GIO-MEDIA-QUALITA(GIORNO-IDX) ROUNDED =              00010490
010500             GIO-SOMMA-QUALITA(GIORNO-IDX) / GIO-CONTEGGIO(GIORNO-IDX).00010500
010510     IF WS-NUM-SEDI > 0                                           00010510
010520        COMPUTE GIO-COMPLETEZZA(GIORNO-IDX) ROUNDED =             00010520
010530                GIO-NUM-SEDI(GIORNO-IDX) / WS-NUM-SEDI * 100      00010530
010540     ELSE                                                         00010540
010550        MOVE ZEROES              TO GIO-COMPLETEZZA(GIORNO-IDX)   00010550
010560     END-IF.                                                      00010560
010570     SET GIORNO-IDX              UP BY 1.                         00010570
010580 EX-C00730-MEDIE-UN-GIORNO.                                       00010580
010590     EXIT.                                                        00010590
010600******************************************************************00010600
010610 C00740-MEDIE-UNA-ORA.                                            00010610
010620     IF WS-TOT-FILE-PERIODO > 0                                   00010620
010630        COMPUTE ORA-PERCENTUALE(ORA-IDX) ROUNDED =                00010630
010640                ORA-CONTEGGIO(ORA-IDX) / WS-TOT-FILE-PERIODO * 10000010640
010650     ELSE                                                         00010650
010660        MOVE ZEROES              TO ORA-PERCENTUALE(ORA-IDX)      00010660
010670     END-IF.                                                      00010670
010680     IF ORA-PERCENTUALE(ORA-IDX) > 10                             00010680
010690        MOVE 'PEAK'              TO ORA-INDICATORE(ORA-IDX)       00010690
010700     ELSE                                                         00010700
010710        IF ORA-PERCENTUALE(ORA-IDX) > 5                           00010710
010720           MOVE 'NORMAL'         TO ORA-INDICATORE(ORA-IDX)       00010720
010730        ELSE                                                      00010730
010740           MOVE 'LOW'            TO ORA-INDICATORE(ORA-IDX)       00010740
010750        END-IF                                                    00010750
010760     END-IF.                                                      00010760
010770     SET ORA-IDX                 UP BY 1.                         00010770
010780 EX-C00740-MEDIE-UNA-ORA.                                         00010780
010790     EXIT.                                                        00010790
010800******************************************************************00010800
010810*  ORDINA-TABELLE: BUBBLE SORT DELLE TABELLE CHE RICHIEDONO UN    00010810
010820*  ORDINE DI STAMPA DIVERSO DALL'ORDINE DI PRIMO INCONTRO -       00010820
010830*  SEDI (DESCRESCENTE PER FILE COUNT), TIPO FILE (DESCRESCENTE PER00010830
010840*  CONTEGGIO), GIORNI (CRESCENTE PER DATA)                        00010840
010850******************************************************************00010850
010860 C00800-ORDINA-TABELLE.                                           00010860
010870     IF WS-NUM-SEDI > 1                                           00010870
010880        PERFORM C00810-BUBBLE-SEDI THRU EX-C00810-BUBBLE-SEDI     00010880
010890     END-IF.                                                      00010890
010900     IF WS-NUM-TIPI-FILE > 1                                      00010900
010910        PERFORM C00820-BUBBLE-TIPI THRU EX-C00820-BUBBLE-TIPI     00010910
010920     END-IF.                                                      00010920
010930     IF WS-NUM-GIORNI > 1                                         00010930
010940        PERFORM C00830-BUBBLE-GIORNI THRU EX-C00830-BUBBLE-GIORNI 00010940
010950     END-IF.                                                      00010950
010960 EX-C00800-ORDINA-TABELLE.                                        00010960
010970     EXIT.                                                        00010970
010980******************************************************************00010980
010990 C00810-BUBBLE-SEDI.                                              00010990
011000     MOVE 'S'                    TO WS-SW-SCAMBIO.                00011000
011010     PERFORM C00811-PASSATA-SEDI                                  00011010
011020                          THRU EX-C00811-PASSATA-SEDI             00011020
011030                          UNTIL WS-SW-SCAMBIO = 'N'.              00011030
011040 EX-C00810-BUBBLE-SEDI.                                           00011040
011050     EXIT.                                                        00011050
011060******************************************************************00011060
011070 C00811-PASSATA-SEDI.                                             00011070
011080     MOVE 'N'                    TO WS-SW-SCAMBIO.                00011080
011090     SET SEDE-IDX                TO 1.                            00011090
011100     PERFORM C00812-CONFRONTA-SEDI                                00011100
011110                          THRU EX-C00812-CONFRONTA-SEDI           00011110
011120                          UNTIL SEDE-IDX > WS-NUM-SEDI - 1.       00011120
011130 EX-C00811-PASSATA-SEDI.                                          00011130
011140     EXIT.                                                        00011140
011150******************************************************************00011150
011160 C00812-CONFRONTA-SEDI.                                           00011160
011170     SET WS-IX-SEDE               TO SEDE-IDX.                    00011170
011180     SET WS-IX-SEDE               UP BY 1.                        00011180
011190     IF SED-FILE-COUNT(SEDE-IDX) < SED-FILE-COUNT(WS-IX-SEDE)     00011190
011200        MOVE WS-SEDE-RIGA(SEDE-IDX)  TO WS-SCAMBIO-SEDE           00011200
011210        MOVE WS-SEDE-RIGA(WS-IX-SEDE) TO WS-SEDE-RIGA(SEDE-IDX)   00011210
011220        MOVE WS-SCAMBIO-SEDE          TO WS-SEDE-RIGA(WS-IX-SEDE) 00011220
011230        MOVE 'S'                     TO WS-SW-SCAMBIO             00011230
011240     END-IF.                                                      00011240
011250     SET SEDE-IDX                  UP BY 1.                       00011250
011260 EX-C00812-CONFRONTA-SEDI.                                        00011260
011270     EXIT.                                                        00011270
011280******************************************************************00011280
011290 C00820-BUBBLE-TIPI.                                              00011290
011300     MOVE 'S'                     TO WS-SW-SCAMBIO.               00011300
011310     PERFORM C00821-PASSATA-TIPI                                  00011310
011320                          THRU EX-C00821-PASSATA-TIPI             00011320
011330                          UNTIL WS-SW-SCAMBIO = 'N'.              00011330
011340 EX-C00820-BUBBLE-TIPI.                                           00011340
011350     EXIT.                                                        00011350
011360******************************************************************00011360
011370 C00821-PASSATA-TIPI.                                             00011370
011380     MOVE 'N'                     TO WS-SW-SCAMBIO.               00011380
011390     SET TIPO-IDX                 TO 1.                           00011390
011400     PERFORM C00822-CONFRONTA-TIPI                                00011400
011410                          THRU EX-C00822-CONFRONTA-TIPI           00011410
011420                          UNTIL TIPO-IDX > WS-NUM-TIPI-FILE - 1.  00011420
011430 EX-C00821-PASSATA-TIPI.                                          00011430
011440     EXIT.                                                        00011440
011450******************************************************************00011450
011460 C00822-CONFRONTA-TIPI.                                           00011460
011470     SET WS-IX-TIPO                TO TIPO-IDX.                   00011470
011480     SET WS-IX-TIPO                UP BY 1.                       00011480
011490     IF TIP-CONTEGGIO(TIPO-IDX) < TIP-CONTEGGIO(WS-IX-TIPO)       00011490
011500        MOVE WS-TIPO-RIGA(TIPO-IDX)   TO WS-SCAMBIO-TIPO          00011500
011510        MOVE WS-TIPO-RIGA(WS-IX-TIPO) TO WS-TIPO-RIGA(TIPO-IDX)   00011510
011520        MOVE WS-SCAMBIO-TIPO          TO WS-TIPO-RIGA(WS-IX-TIPO) 00011520
011530        MOVE 'S'                      TO WS-SW-SCAMBIO            00011530
011540     END-IF.                                                      00011540
011550     SET TIPO-IDX                   UP BY 1.                      00011550
011560 EX-C00822-CONFRONTA-TIPI.                                        00011560
011570     EXIT.                                                        00011570
011580******************************************************************00011580
011590 C00830-BUBBLE-GIORNI.                                            00011590
011600     MOVE 'S'                      TO WS-SW-SCAMBIO.              00011600
011610     PERFORM C00831-PASSATA-GIORNI                                00011610
011620                          THRU EX-C00831-PASSATA-GIORNI           00011620
011630                          UNTIL WS-SW-SCAMBIO = 'N'.              00011630
011640 EX-C00830-BUBBLE-GIORNI.                                         00011640
011650     EXIT.                                                        00011650
011660******************************************************************00011660
011670 C00831-PASSATA-GIORNI.                                           00011670
011680     MOVE 'N'                      TO WS-SW-SCAMBIO.              00011680
011690     SET GIORNO-IDX                TO 1.                          00011690
011700     PERFORM C00832-CONFRONTA-GIORNI                              00011700
011710                          THRU EX-C00832-CONFRONTA-GIORNI         00011710
011720                          UNTIL GIORNO-IDX > WS-NUM-GIORNI - 1.   00011720
011730 EX-C00831-PASSATA-GIORNI.                                        00011730
011740     EXIT.                                                        00011740
011750******************************************************************00011750
011760 C00832-CONFRONTA-GIORNI.                                         00011760
011770     SET WS-IX-GIORNO                TO GIORNO-IDX.               00011770
011780     SET WS-IX-GIORNO                UP BY 1.                     00011780
011790     IF GIO-DATA(GIORNO-IDX) > GIO-DATA(WS-IX-GIORNO)             00011790
011800        MOVE WS-GIORNO-RIGA(GIORNO-IDX)   TO WS-SCAMBIO-GIORNO    00011800
011810        MOVE WS-GIORNO-RIGA(WS-IX-GIORNO) TO WS-GIORNO-RIGA(GIORNO-IDX)00011810
011820        MOVE WS-SCAMBIO-GIORNO            TO                      00011820
011830                                     WS-GIORNO-RIGA(WS-IX-GIORNO) 00011830
011840        MOVE 'S'                          TO WS-SW-SCAMBIO        00011840
011850     END-IF.                                                      00011850
011860     SET GIORNO-IDX                     UP BY 1.                  00011860
011870 EX-C00832-CONFRONTA-GIORNI.                                      00011870
011880     EXIT.                                                        00011880
011890******************************************************************00011890
011900*               STAMPA DELLE NOVE SEZIONI DEL REPORT              00011900
011910******************************************************************00011910
011920 STAMPA-REPORT.                                                   00011920
011930     PERFORM C01000-STAMPA-SOMMARIO   THRU EX-C01000-STAMPA-SOMMARIO.00011930
011940     PERFORM C01100-STAMPA-GIORNI     THRU EX-C01100-STAMPA-GIORNI.00011940
011950     PERFORM C01200-STAMPA-SEDI       THRU EX-C01200-STAMPA-SEDI. 00011950
011960     PERFORM C01300-STAMPA-TIPI-FILE  THRU EX-C01300-STAMPA-TIPI-FILE.00011960
011970     PERFORM C01400-STAMPA-ORE        THRU EX-C01400-STAMPA-ORE.  00011970
011980     PERFORM C01500-STAMPA-MANCANTI   THRU EX-C01500-STAMPA-MANCANTI.00011980
011990     PERFORM C01600-STAMPA-PERFORMANCE                            00011990
012000                          THRU EX-C01600-STAMPA-PERFORMANCE.      00012000
012010     PERFORM C01700-STAMPA-RECENTI    THRU EX-C01700-STAMPA-RECENTI.00012010
012020     PERFORM C01800-STAMPA-ERRORI     THRU EX-C01800-STAMPA-ERRORI.00012020
012030 EX-STAMPA-REPORT.                                                00012030
012040     EXIT.                                                        00012040
012050******************************************************************00012050
012060 C01000-STAMPA-SOMMARIO.                                          00012060
012070     MOVE 'SEZIONE 1 - SOMMARIO GENERALE' TO WS-RIGA-TITOLO.      00012070
012080     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00012080
012081     MOVE SPACES               TO WS-RIGA-COLONNE.                00012081
012082     STRING 'TOT-FILE  TOT-RECORD  QUALITA  SEDI  '               00012082
012083            'DATA-INIZ   DATA-FINE   GENERATO-IL'                 00012083
012084           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00012084
012085     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00012085
012090     WRITE REC-RPTLINE FROM WS-RIGA-VUOTA.                        00012090
012100                                                                  00012100
012110     MOVE SPACES               TO AREA-RPT1-SOMMARIO.             00012110
012120     MOVE WS-TOT-FILE-PERIODO  TO RPT1-TOT-FILE.                  00012120
012130     MOVE WS-TOT-RECORD-PERIODO TO RPT1-TOT-RECORD.               00012130
012140     MOVE WS-MEDIA-QUALITA     TO RPT1-MEDIA-QUALITA.             00012140
012150     MOVE WS-NUM-SEDI          TO RPT1-SEDI-UNICHE.               00012150
012160     MOVE WS-PARM-DATA-INIZ    TO RPT1-DATA-INIZ.                 00012160
012170     MOVE WS-PARM-DATA-FINE    TO RPT1-DATA-FINE.                 00012170
012180     STRING DIS-AAAA '-' DIS-MM '-' DIS-GG 'T'                    00012180
012190            DIS-ORA ':' DIS-MIN ':' DIS-SEC                       00012190
012200            DELIMITED BY SIZE INTO RPT1-GENERATO-IL.              00012200
012210     WRITE REC-RPTLINE         FROM AREA-RPT1-SOMMARIO.           00012210
012220     WRITE REC-RPTLINE         FROM WS-RIGA-VUOTA.                00012220
012230 EX-C01000-STAMPA-SOMMARIO.                                       00012230
012240     EXIT.                                                        00012240
012250******************************************************************00012250
012260 C01100-STAMPA-GIORNI.                                            00012260
012270     MOVE 'SEZIONE 2 - TREND GIORNALIERO' TO WS-RIGA-TITOLO.      00012270
012280     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00012280
012281     MOVE SPACES               TO WS-RIGA-COLONNE.                00012281
012282     STRING 'DATA        FILE-CNT  TOT-RECORD  SEDI  '            00012282
012283            'QUALITA  COMPLETEZZA'                                00012283
012284           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00012284
012285     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00012285
012290     IF WS-NUM-GIORNI > 0                                         00012290
012300        SET GIORNO-IDX          TO 1                              00012300
012310        PERFORM C01110-RIGA-GIORNO                                00012310
012320                             THRU EX-C01110-RIGA-GIORNO           00012320
012330                             UNTIL GIORNO-IDX > WS-NUM-GIORNI     00012330
012340     END-IF.                                                      00012340
012350     WRITE REC-RPTLINE          FROM WS-RIGA-VUOTA.               00012350
012360 EX-C01100-STAMPA-GIORNI.                                         00012360
012370     EXIT.                                                        00012370
012380******************************************************************00012380
012390 C01110-RIGA-GIORNO.                                              00012390
012400     MOVE SPACES                TO AREA-RPT2-GIORNO.              00012400
012410     MOVE GIO-DATA(GIORNO-IDX)       TO RPT2-DATA.                00012410
012420     MOVE GIO-CONTEGGIO(GIORNO-IDX)  TO RPT2-FILE-COUNT.          00012420
012430     MOVE GIO-TOT-RECORD(GIORNO-IDX) TO RPT2-TOT-RECORD.          00012430
012440     MOVE GIO-NUM-SEDI(GIORNO-IDX)   TO RPT2-SEDI-UNICHE.         00012440
012450     MOVE GIO-MEDIA-QUALITA(GIORNO-IDX) TO RPT2-MEDIA-QUALITA.    00012450
012460     MOVE GIO-COMPLETEZZA(GIORNO-IDX)   TO RPT2-COMPLETEZZA.      00012460
012470     WRITE REC-RPTLINE           FROM AREA-RPT2-GIORNO.           00012470
012480     SET GIORNO-IDX              UP BY 1.                         00012480
012490 EX-C01110-RIGA-GIORNO.                                           00012490
012500     EXIT.                                                        00012500
012510******************************************************************00012510
012520 C01200-STAMPA-SEDI.                                              00012520
012530     MOVE 'SEZIONE 3 - STATISTICHE PER SEDE' TO WS-RIGA-TITOLO.   00012530
012540     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00012540
012541     MOVE SPACES               TO WS-RIGA-COLONNE.                00012541
012542     STRING 'LOCATION          SOURCE2   FILE-CNT  '              00012542
012543            'TOT-RECORD  PRIMO-UPL   ULTIMO-UPL  '                00012543
012544            'QUALITA  OK    KO   TASSO   STATO'                   00012544
012545           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00012545
012546     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00012546
012550     IF WS-NUM-SEDI > 0                                           00012550
012560        SET SEDE-IDX             TO 1                             00012560
012570        PERFORM C01210-RIGA-SEDE                                  00012570
012580                             THRU EX-C01210-RIGA-SEDE             00012580
012590                             UNTIL SEDE-IDX > WS-NUM-SEDI         00012590
012600     END-IF.                                                      00012600
012610     WRITE REC-RPTLINE           FROM WS-RIGA-VUOTA.              00012610
012620 EX-C01200-STAMPA-SEDI.                                           00012620
012630     EXIT.                                                        00012630
012640******************************************************************00012640
012650 C01210-RIGA-SEDE.                                                00012650
012660     MOVE SPACES                 TO AREA-RPT3-SEDE.               00012660
012670     MOVE SED-NOME(SEDE-IDX)          TO RPT3-LOCATION.           00012670
012680     MOVE SED-SOURCE2(SEDE-IDX)       TO RPT3-SOURCE2.            00012680
012690     MOVE SED-FILE-COUNT(SEDE-IDX)    TO RPT3-FILE-COUNT.         00012690
012700     MOVE SED-TOT-RECORD(SEDE-IDX)    TO RPT3-TOT-RECORD.         00012700
012710     MOVE SED-PRIMO-UPLOAD(SEDE-IDX)(1:10)  TO RPT3-PRIMO-UPLOAD. 00012710
012720     MOVE SED-ULTIMO-UPLOAD(SEDE-IDX)(1:10) TO RPT3-ULTIMO-UPLOAD.00012720
012730     COMPUTE RPT3-MEDIA-QUALITA ROUNDED =                         00012730
012740             SED-SOMMA-QUALITA(SEDE-IDX) / SED-FILE-COUNT(SEDE-IDX).00012740
012750     MOVE SED-SUCCESSI(SEDE-IDX)      TO RPT3-SUCCESSI.           00012750
012760     MOVE SED-FALLITI(SEDE-IDX)       TO RPT3-FALLITI.            00012760
012770     MOVE SED-TASSO-SUCCESSO(SEDE-IDX) TO RPT3-TASSO-SUCCESSO.    00012770
012780     MOVE SED-STATO(SEDE-IDX)         TO RPT3-STATO.              00012780
012790     WRITE REC-RPTLINE                FROM AREA-RPT3-SEDE.        00012790
012800     SET SEDE-IDX                     UP BY 1.                    00012800
012810 EX-C01210-RIGA-SEDE.                                             00012810
012820     EXIT.                                                        00012820
012830******************************************************************00012830
012840 C01300-STAMPA-TIPI-FILE.                                         00012840
012850     MOVE 'SEZIONE 4 - DISTRIBUZIONE TIPO FILE' TO WS-RIGA-TITOLO.00012850
012860     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00012860
012861     MOVE SPACES               TO WS-RIGA-COLONNE.                00012861
012862     STRING 'TIPO-FILE     CONTEGGIO  TOT-RECORD  '               00012862
012863            'MEDIA-TEMPO  PERCENT'                                00012863
012864           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00012864
012865     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00012865
012870     IF WS-NUM-TIPI-FILE > 0                                      00012870
012880        SET TIPO-IDX              TO 1                            00012880
012890        PERFORM C01310-RIGA-TIPO-FILE                             00012890
012900                             THRU EX-C01310-RIGA-TIPO-FILE        00012900
012910                             UNTIL TIPO-IDX > WS-NUM-TIPI-FILE    00012910
012920     END-IF.                                                      00012920
012930     WRITE REC-RPTLINE            FROM WS-RIGA-VUOTA.             00012930
012940 EX-C01300-STAMPA-TIPI-FILE.                                      00012940
012950     EXIT.                                                        00012950
012960******************************************************************00012960
012970 C01310-RIGA-TIPO-FILE.                                           00012970
012980     MOVE SPACES                  TO AREA-RPT4-TIPO.              00012980
012990     MOVE TIP-ETICHETTA(TIPO-IDX)   TO RPT4-ETICHETTA.            00012990
013000     MOVE TIP-CONTEGGIO(TIPO-IDX)   TO RPT4-CONTEGGIO.            00013000
013010     MOVE TIP-TOT-RECORD(TIPO-IDX)  TO RPT4-TOT-RECORD.           00013010
013020     MOVE TIP-MEDIA-TEMPO(TIPO-IDX) TO RPT4-MEDIA-TEMPO.          00013020
013030     MOVE TIP-PERCENTUALE(TIPO-IDX) TO RPT4-PERCENTUALE.          00013030
013040     WRITE REC-RPTLINE              FROM AREA-RPT4-TIPO.          00013040
013050     SET TIPO-IDX                   UP BY 1.                      00013050
013060 EX-C01310-RIGA-TIPO-FILE.                                        00013060
013070     EXIT.                                                        00013070
013080******************************************************************00013080
013090 C01400-STAMPA-ORE.                                               00013090
013100     MOVE 'SEZIONE 5 - ANDAMENTO ORARIO CARICHI' TO WS-RIGA-TITOLO.00013100
013110     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00013110
013111     MOVE SPACES               TO WS-RIGA-COLONNE.                00013111
013112     STRING 'ORA  CONTEGGIO  TOT-RECORD  PERCENT  '               00013112
013113            'INDICATORE'                                          00013113
013114           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00013114
013115     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00013115
013120     SET ORA-IDX                    TO 1.                         00013120
013130     PERFORM C01410-RIGA-ORA                                      00013130
013140                          THRU EX-C01410-RIGA-ORA                 00013140
013150                          UNTIL ORA-IDX > 24.                     00013150
013160     WRITE REC-RPTLINE               FROM WS-RIGA-VUOTA.          00013160
013170 EX-C01400-STAMPA-ORE.                                            00013170
013180     EXIT.                                                        00013180
013190******************************************************************00013190
013200 C01410-RIGA-ORA.                                                 00013200
013210     MOVE SPACES                     TO AREA-RPT5-ORA.            00013210
013220     COMPUTE RPT5-ORA = ORA-IDX - 1.                              00013220
013230     MOVE ORA-CONTEGGIO(ORA-IDX)      TO RPT5-CONTEGGIO.          00013230
013240     MOVE ORA-TOT-RECORD(ORA-IDX)     TO RPT5-TOT-RECORD.         00013240
013250     MOVE ORA-PERCENTUALE(ORA-IDX)    TO RPT5-PERCENTUALE.        00013250
013260     MOVE ORA-INDICATORE(ORA-IDX)     TO RPT5-INDICATORE.         00013260
013270     WRITE REC-RPTLINE                FROM AREA-RPT5-ORA.         00013270
013280     SET ORA-IDX                      UP BY 1.                    00013280
013290 EX-C01410-RIGA-ORA.                                              00013290
013300     EXIT.                                                        00013300
013310******************************************************************00013310
013320*  STAMPA-MANCANTI: LEGGE FILE-AVAILABILITY-FILE IN UN PASSO      00013320
013330*  SEPARATO (NON RICHIEDE ACCUMULO, SOLO LE RIGHE 'MISSING')      00013330
013340******************************************************************00013340
013350 C01500-STAMPA-MANCANTI.                                          00013350
013360     MOVE 'SEZIONE 6 - FILE MANCANTI' TO WS-RIGA-TITOLO.          00013360
013370     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00013370
013371     MOVE SPACES               TO WS-RIGA-COLONNE.                00013371
013372     STRING 'MJD    LOCATION          STATO       '               00013372
013373            'FILE-ATTESO           GIORNI  SEVERITA'              00013373
013374           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00013374
013375     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00013375
013380                                                                  00013380
013390     OPEN INPUT FILE-AVAILABILITY-FILE.                           00013390
013400     IF WS-FS-CVAVL NOT = '00'                                    00013400
013410        MOVE '0014'              TO ERR-PUNTO                     00013410
013420        MOVE 'OPEN FILE-AVAILABILITY-FILE' TO ERR-DESCRIZIONE     00013420
013430        MOVE WS-FS-CVAVL         TO ERR-CODICE-X                  00013430
013440        MOVE 'N'                 TO ERR-GRAVE                     00013440
013450        PERFORM C09000-ERRORE    THRU EX-C09000-ERRORE            00013450
013460     ELSE                                                         00013460
013470        PERFORM C01510-LEGGI-AVAILABILITY                         00013470
013480                             THRU EX-C01510-LEGGI-AVAILABILITY    00013480
013490        PERFORM C01520-ELABORA-UNA-AVAILABILITY                   00013490
013500                             THRU EX-C01520-ELABORA-UNA-AVAILABILITY00013500
013510                             UNTIL WS-FS-CVAVL = '10'             00013510
013520        CLOSE FILE-AVAILABILITY-FILE                              00013520
013530     END-IF.                                                      00013530
013540                                                                  00013540
013550     WRITE REC-RPTLINE            FROM WS-RIGA-VUOTA.             00013550
013560 EX-C01500-STAMPA-MANCANTI.                                       00013560
013570     EXIT.                                                        00013570
013580******************************************************************00013580
013590 C01510-LEGGI-AVAILABILITY.                                       00013590
013600     READ FILE-AVAILABILITY-FILE.                                 00013600
013610     IF WS-FS-CVAVL NOT = '00' AND WS-FS-CVAVL NOT = '10'         00013610
013620        MOVE '0015'              TO ERR-PUNTO                     00013620
013630        MOVE 'READ FILE-AVAILABILITY-FILE' TO ERR-DESCRIZIONE     00013630
013640        MOVE WS-FS-CVAVL         TO ERR-CODICE-X                  00013640
013650        MOVE 'N'                 TO ERR-GRAVE                     00013650
013660        PERFORM C09000-ERRORE    THRU EX-C09000-ERRORE            00013660
013670        MOVE '10'                TO WS-FS-CVAVL                   00013670
013680     END-IF.                                                      00013680
013690 EX-C01510-LEGGI-AVAILABILITY.                                    00013690
013700     EXIT.                                                        00013700
013710******************************************************************00013710
013720 C01520-ELABORA-UNA-AVAILABILITY.                                 00013720
013730     IF AVL-STATUS-MISSING                                        00013730
013740        PERFORM C01530-RIGA-MANCANTE                              00013740
013750                             THRU EX-C01530-RIGA-MANCANTE         00013750
013760     END-IF.                                                      00013760
013770     PERFORM C01510-LEGGI-AVAILABILITY THRU EX-C01510-LEGGI-AVAILABILITY.00013770
013780 EX-C01520-ELABORA-UNA-AVAILABILITY.                              00013780
013790     EXIT.                                                        00013790
013800******************************************************************00013800
013810*  RIGA-MANCANTE: RICAVA IL CODICE STAZIONE ATTESO PER LA SEDE,   00013810
013820*  COMPONE IL NOME FILE ATTESO E CALCOLA GRAVITA' DA MJD-OGGI     00013820
013830******************************************************************00013830
013840 C01530-RIGA-MANCANTE.                                            00013840
013850     MOVE 'UNKNOWN'               TO WS-MIS-CODICE-STAZIONE.      00013850
013860     SET CST-IDX                  TO 1.                           00013860
013870     SEARCH CST-RIGA                                              00013870
013880        AT END                                                    00013880
013890           CONTINUE                                               00013890
013900        WHEN CST-LOCATION(CST-IDX) = AVL-LOCATION-NAME            00013900
013910           MOVE CST-CODICE(CST-IDX) TO WS-MIS-CODICE-STAZIONE     00013910
013920     END-SEARCH.                                                  00013920
013930                                                                  00013930
013940     STRING WS-MIS-CODICE-STAZIONE DELIMITED BY SPACE             00013940
013950            AVL-MJD-R              DELIMITED BY SIZE              00013950
013960            '.dat'                 DELIMITED BY SIZE              00013960
013970            INTO WS-MIS-NOME-FILE-ATTESO.                         00013970
013980                                                                  00013980
013990     COMPUTE WS-GIORNI-DIFF = WS-MJD-OGGI - AVL-MJD.              00013990
014000     IF WS-GIORNI-DIFF > 7                                        00014000
014010        MOVE 'HIGH'               TO WS-MIS-GRAVITA               00014010
014020     ELSE                                                         00014020
014030        IF WS-GIORNI-DIFF > 3                                     00014030
014040           MOVE 'MEDIUM'          TO WS-MIS-GRAVITA               00014040
014050        ELSE                                                      00014050
014060           MOVE 'LOW'             TO WS-MIS-GRAVITA               00014060
014070        END-IF                                                    00014070
014080     END-IF.                                                      00014080
014090                                                                  00014090
014100     MOVE SPACES                  TO AREA-RPT6-MANCANTI.          00014100
014110     MOVE AVL-MJD                 TO RPT6-MJD.                    00014110
014120     MOVE AVL-LOCATION-NAME       TO RPT6-LOCATION.               00014120
014130     MOVE 'MISSING'                TO RPT6-STATO.                 00014130
014140     MOVE WS-MIS-NOME-FILE-ATTESO TO RPT6-NOME-FILE-ATTESO.       00014140
014150     MOVE WS-GIORNI-DIFF           TO RPT6-GIORNI-MANCANTI.       00014150
014160     MOVE WS-MIS-GRAVITA           TO RPT6-SEVERITA.              00014160
014170     WRITE REC-RPTLINE             FROM AREA-RPT6-MANCANTI.       00014170
014180 EX-C01530-RIGA-MANCANTE.                                         00014180
014190     EXIT.                                                        00014190
014200******************************************************************00014200
014210 C01600-STAMPA-PERFORMANCE.                                       00014210
014220     MOVE 'SEZIONE 7 - PERFORMANCE ELABORAZIONE' TO WS-RIGA-TITOLO.00014220
014230     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00014230
014231     MOVE SPACES               TO WS-RIGA-COLONNE.                00014231
014232     STRING 'LOCATION          FILE-CNT  AVG-TIME  '              00014232
014233            'MIN-TIME  MAX-TIME  AVG-MB  AVG-LINES  '             00014233
014234            'SKIP-LINES  GRADE'                                   00014234
014235           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00014235
014236     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00014236
014240     IF WS-NUM-SEDI > 0                                           00014240
014250        SET SEDE-IDX               TO 1                           00014250
014260        PERFORM C01610-RIGA-PERFORMANCE                           00014260
014270                             THRU EX-C01610-RIGA-PERFORMANCE      00014270
014280                             UNTIL SEDE-IDX > WS-NUM-SEDI         00014280
014290     END-IF.                                                      00014290
014300     WRITE REC-RPTLINE              FROM WS-RIGA-VUOTA.           00014300
014310 EX-C01600-STAMPA-PERFORMANCE.                                    00014310
014320     EXIT.                                                        00014320
014330******************************************************************00014330
014340 C01610-RIGA-PERFORMANCE.                                         00014340
014350     MOVE SPACES                    TO AREA-RPT7-PERFORMANCE.     00014350
014360     MOVE SED-NOME(SEDE-IDX)           TO RPT7-LOCATION.          00014360
014370     MOVE SED-FILE-COUNT(SEDE-IDX)     TO RPT7-FILE-COUNT.        00014370
014380     MOVE SED-MEDIA-TEMPO(SEDE-IDX)    TO RPT7-MEDIA-TEMPO.       00014380
014390     MOVE SED-MIN-TEMPO(SEDE-IDX)      TO RPT7-MIN-TEMPO.         00014390
014400     MOVE SED-MAX-TEMPO(SEDE-IDX)      TO RPT7-MAX-TEMPO.         00014400
014410     MOVE SED-MEDIA-SIZE-MB(SEDE-IDX)  TO RPT7-MEDIA-SIZE-MB.     00014410
014420     MOVE SED-MEDIA-LINEE-PR(SEDE-IDX) TO RPT7-MEDIA-LINEE-PR.    00014420
014430     MOVE SED-TOT-LINEE-SKIP(SEDE-IDX) TO RPT7-TOT-LINEE-SKIP.    00014430
014440     MOVE SED-GRADO-PERF(SEDE-IDX)     TO RPT7-GRADO.             00014440
014450     WRITE REC-RPTLINE                 FROM AREA-RPT7-PERFORMANCE.00014450
014460     SET SEDE-IDX                      UP BY 1.                   00014460
014470 EX-C01610-RIGA-PERFORMANCE.                                      00014470
014480     EXIT.                                                        00014480
014490******************************************************************00014490
014500 C01700-STAMPA-RECENTI.                                           00014500
014510     MOVE 'SEZIONE 8 - CARICHI PIU'' RECENTI' TO WS-RIGA-TITOLO.  00014510
014520     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00014520
014521     MOVE SPACES               TO WS-RIGA-COLONNE.                00014521
014522     STRING 'FILE-NAME                     LOCATION      '        00014522
014523            'SOURCE2  MJD    UPLOAD-TS          TOT-REC  '        00014523
014524            'STATUS  QUALITY  SATS   PROC-TIME'                   00014524
014525           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00014525
014526     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00014526
014530     IF WS-NUM-RECENTI > 0                                        00014530
014540        SET RECENTE-IDX             TO 1                          00014540
014550        PERFORM C01710-RIGA-RECENTE                               00014550
014560                             THRU EX-C01710-RIGA-RECENTE          00014560
014570                             UNTIL RECENTE-IDX > WS-NUM-RECENTI   00014570
014580     END-IF.                                                      00014580
014590     WRITE REC-RPTLINE               FROM WS-RIGA-VUOTA.          00014590
014600 EX-C01700-STAMPA-RECENTI.                                        00014600
014610     EXIT.                                                        00014610
014620******************************************************************00014620
014630 C01710-RIGA-RECENTE.                                             00014630
014640     MOVE SPACES                     TO AREA-RPT8-RECENTI.        00014640
014650     MOVE REC-FILE-NAME(RECENTE-IDX)(1:30)  TO RPT8-FILE-NAME.    00014650
014660     MOVE REC-LOCATION(RECENTE-IDX)(1:14)   TO RPT8-LOCATION.     00014660
014670     MOVE REC-SOURCE2(RECENTE-IDX)          TO RPT8-SOURCE2.      00014670
014680     MOVE REC-MJD(RECENTE-IDX)              TO RPT8-MJD.          00014680
014690     MOVE REC-UPLOAD-TS(RECENTE-IDX)(1:19)  TO RPT8-UPLOAD-TS.    00014690
014700     MOVE REC-TOT-RECORD(RECENTE-IDX)       TO RPT8-TOT-RECORD.   00014700
014710     IF REC-LINES-SKIP(RECENTE-IDX) > 0                           00014710
014720        MOVE 'ERRORS'               TO RPT8-STATO-FILE            00014720
014730     ELSE                                                         00014730
014740        MOVE 'OK'                   TO RPT8-STATO-FILE            00014740
014750     END-IF.                                                      00014750
014760     MOVE REC-QUALITY(RECENTE-IDX)          TO RPT8-QUALITY.      00014760
014770     MOVE REC-SATELLITES(RECENTE-IDX)(1:6)  TO RPT8-SATELLITES.   00014770
014780     MOVE REC-PROC-TIME(RECENTE-IDX)        TO RPT8-PROC-TIME.    00014780
014790     WRITE REC-RPTLINE                      FROM AREA-RPT8-RECENTI.00014790
014800     SET RECENTE-IDX                        UP BY 1.              00014800
014810 EX-C01710-RIGA-RECENTE.                                          00014810
014820     EXIT.                                                        00014820
014830******************************************************************00014830
014840 C01800-STAMPA-ERRORI.                                            00014840
014850     MOVE 'SEZIONE 9 - FILE CON ERRORI' TO WS-RIGA-TITOLO.        00014850
014860     WRITE REC-RPTLINE FROM WS-RIGA-TITOLO.                       00014860
014861     MOVE SPACES               TO WS-RIGA-COLONNE.                00014861
014862     STRING 'FILE-NAME                     LOCATION      '        00014862
014863            'MJD    UPLOAD-TS          TOT-REC  SKIP    '         00014863
014864            'PROCESSING-ERROR      RATE   SEVERITY'               00014864
014865           DELIMITED BY SIZE INTO WS-RIGA-COLONNE.                00014865
014866     WRITE REC-RPTLINE FROM WS-RIGA-COLONNE.                      00014866
014870     IF WS-NUM-ERRORI > 0                                         00014870
014880        SET ERRORE-IDX               TO 1                         00014880
014890        PERFORM C01810-RIGA-ERRORE                                00014890
014900                             THRU EX-C01810-RIGA-ERRORE           00014900
014910                             UNTIL ERRORE-IDX > WS-NUM-ERRORI     00014910
014920     END-IF.                                                      00014920
014930     WRITE REC-RPTLINE                FROM WS-RIGA-VUOTA.         00014930
014940 EX-C01800-STAMPA-ERRORI.                                         00014940
014950     EXIT.                                                        00014950
014960******************************************************************00014960
014970 C01810-RIGA-ERRORE.                                              00014970
014980     IF ERI-LINES-PROC(ERRORE-IDX) > 0                            00014980
014990        COMPUTE ERI-TASSO-ERRORE(ERRORE-IDX) ROUNDED =            00014990
015000                ERI-LINES-SKIP(ERRORE-IDX) /                      00015000
015010                ERI-LINES-PROC(ERRORE-IDX) * 100                  00015010
015020     ELSE                                                         00015020
015030        MOVE ZEROES                  TO ERI-TASSO-ERRORE(ERRORE-IDX)00015030
015040     END-IF.                                                      00015040
015050     IF ERI-TASSO-ERRORE(ERRORE-IDX) > 10                         00015050
015060        MOVE 'HIGH'                  TO ERI-GRAVITA(ERRORE-IDX)   00015060
015070     ELSE                                                         00015070
015080        IF ERI-TASSO-ERRORE(ERRORE-IDX) > 5                       00015080
015090           MOVE 'MEDIUM'             TO ERI-GRAVITA(ERRORE-IDX)   00015090
015100        ELSE                                                      00015100
015110           MOVE 'LOW'                TO ERI-GRAVITA(ERRORE-IDX)   00015110
015120        END-IF                                                    00015120
015130     END-IF.                                                      00015130
015140                                                                  00015140
015150     MOVE SPACES                     TO AREA-RPT9-ERRORI.         00015150
015160     MOVE ERI-FILE-NAME(ERRORE-IDX)(1:30)  TO RPT9-FILE-NAME.     00015160
015170     MOVE ERI-LOCATION(ERRORE-IDX)(1:14)   TO RPT9-LOCATION.      00015170
015180     MOVE ERI-MJD(ERRORE-IDX)               TO RPT9-MJD.          00015180
015190     MOVE ERI-UPLOAD-TS(ERRORE-IDX)(1:19)   TO RPT9-UPLOAD-TS.    00015190
015200     MOVE ERI-TOT-RECORD(ERRORE-IDX)        TO RPT9-TOT-RECORD.   00015200
015210     MOVE ERI-LINES-SKIP(ERRORE-IDX)        TO RPT9-LINES-SKIP.   00015210
015220     MOVE ERI-ERRORI-TESTO(ERRORE-IDX)(1:20) TO RPT9-PROCESSING-ERR.00015220
015230     MOVE ERI-TASSO-ERRORE(ERRORE-IDX)      TO RPT9-TASSO-ERRORE. 00015230
015240     MOVE ERI-GRAVITA(ERRORE-IDX)           TO RPT9-SEVERITA.     00015240
015250     WRITE REC-RPTLINE                      FROM AREA-RPT9-ERRORI.00015250
015260     SET ERRORE-IDX                         UP BY 1.              00015260
015270 EX-C01810-RIGA-ERRORE.                                           00015270
015280     EXIT.                                                        00015280
015290******************************************************************00015290
015300*            ELABORAZIONI FINALI                                  00015300
015310******************************************************************00015310
015320 OP-FINALI.                                                       00015320
015330                                                                  00015330
015340     CLOSE UPLOAD-STATS-FILE.                                     00015340
015350     CLOSE REPORT-OUTPUT-FILE.                                    00015350
015360                                                                  00015360
015370     MOVE WS-TOT-FILE-LETTI       TO NUM-EDIT(01).                00015370
015380     MOVE WS-TOT-FILE-PERIODO     TO NUM-EDIT(02).                00015380
015390     MOVE WS-NUM-SEDI             TO NUM-EDIT(03).                00015390
015400     MOVE WS-NUM-ERRORI           TO NUM-EDIT(04).                00015400
015410                                                                  00015410
015420     DISPLAY '*====----------------------------------------====*'.00015420
015430     DISPLAY '*====          S T A T I S T I C H E         ====*'.00015430
015440     DISPLAY '*====----------------------------------------====*'.00015440
015450     DISPLAY ' TOT. FILE LETTI..............: ' NUM-EDIT(01).     00015450
015460     DISPLAY ' TOT. FILE NEL PERIODO........: ' NUM-EDIT(02).     00015460
015470     DISPLAY ' TOT. SEDI DISTINTE...........: ' NUM-EDIT(03).     00015470
015480     DISPLAY ' TOT. FILE CON ERRORI.........: ' NUM-EDIT(04).     00015480
015490     DISPLAY '*==================================================*'00015490
015500     DISPLAY '*--            FINE   CVTBT030                 --*'.00015500
015510     DISPLAY '*************************************************'. 00015510
015520                                                                  00015520
015530     STOP RUN.                                                    00015530
015540 EX-OP-FINALI.                                                    00015540
015550     EXIT.                                                        00015550
015560******************************************************************00015560
015570*  GESTIONE ERRORE                                                00015570
015580******************************************************************00015580
015590 C09000-ERRORE.                                                   00015590
015600     DISPLAY '*====----------------------------------------====*'.00015600
015610     DISPLAY '*====             ERRORE                      ====*'.00015610
015620     DISPLAY '*====----------------------------------------====*'.00015620
015630     DISPLAY '*====   PROGRAMMA    : ' ERR-PROGRAMMA.             00015630
015640     DISPLAY '*====   PUNTO        : ' ERR-PUNTO.                 00015640
015650     DISPLAY '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.           00015650
015660     DISPLAY '*====   CODICE-X     : ' ERR-CODICE-X.              00015660
015670     IF ERR-GRAVE-SI                                              00015670
015680        MOVE 12                    TO RETURN-CODE                 00015680
015690     END-IF.                                                      00015690
015700 EX-C09000-ERRORE.                                                00015700
015710     EXIT.                                                        00015710
