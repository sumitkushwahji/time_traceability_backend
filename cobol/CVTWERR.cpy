000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTWERR   -  AREA DI COMODO PER GESTIONE ERRORE GRAVE         *00000300
000400*                                                                *00000400
000500*  USATA DA TUTTI I PROGRAMMI BATCH CVTBTxxx (INGESTIONE,        *00000500
000600*  PIVOT, REPORT STATISTICHE UPLOAD) PER SEGNALARE UNA           *00000600
000700*  CONDIZIONE DI ERRORE NON RECUPERABILE E CHIUDERE IL RUN.      *00000700
000800*                                                                *00000800
000900*----------------------------------------------------------------*00000900
001000* STORIA DELLE VARIAZIONI                                        *00001000
001100*----------------------------------------------------------------*00001100
001200* VERS  | DATA       | AUT | DESCRIZIONE                         *00001200
001300*-------|------------|-----|-------------------------------------*00001300
001400* A.00  | 1989-04-11 | GBR | PRIMA STESURA - COPY COMUNE ERRORI  *00001400
001500* A.01  | 1991-09-30 | GBR | AGGIUNTO ERR-GRAVE PER SEVERITA'    *00001500
001600* A.02  | 1994-02-14 | LMC | RICHIESTA RETE STAZIONI - CAMPO     *00001600
001700*       |            |     | ERR-STAZIONE PER TRACCIARE SORGENTE*00001700
001800* B.00  | 1999-01-06 | SPT | VERIFICA Y2K - NESSUN CAMPO DATA IN *00001800
001900*       |            |     | QUESTA COPY, CONFERMATO A POSTO     *00001900
002000* B.01  | 2003-07-22 | RVK | RICH. 30117 - ERR-DESCRIZIONE       *00002000
002100*       |            |     | PORTATA A 80 PER MESSAGGI COMPOSTI  *00002100
002200*----------------------------------------------------------------*00002200
002300 01  CVTW-ERRORE.                                                 00002300
002400     05  ERR-PROGRAMMA          PIC X(08).                        00002400
002500     05  ERR-PUNTO              PIC X(04).                        00002500
002600     05  ERR-STAZIONE           PIC X(08).                        00002600
002700     05  ERR-DESCRIZIONE        PIC X(80).                        00002700
002800     05  ERR-CODICE-X           PIC X(06).                        00002800
002900     05  ERR-CODICE-Z           PIC -----9.                       00002900
003000     05  ERR-DATI               PIC X(80).                        00003000
003100     05  ERR-GRAVE              PIC X(02).                        00003100
003200         88  ERR-GRAVE-SI           VALUE 'S '.                   00003200
003300         88  ERR-GRAVE-NO           VALUE 'N '.                   00003300
003400     05  FILLER                 PIC X(10).                        00003400
