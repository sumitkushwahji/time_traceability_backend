000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTWDAT   -  AREA DI COMODO PER DATA/ORA DI SISTEMA           *00000300
000400*                                                                *00000400
000500*  USATA DA TUTTI I PROGRAMMI BATCH CVTBTxxx PER TIMBRARE        *00000500
000600*  INIZIO/FINE RUN E PER CALCOLARE GIORNI DI RITARDO NELLA       *00000600
000700*  SEZIONE FILE MANCANTI DEL REPORT STATISTICHE.                 *00000700
000800*                                                                *00000800
000900*----------------------------------------------------------------*00000900
001000* STORIA DELLE VARIAZIONI                                        *00001000
001100*----------------------------------------------------------------*00001100
001200* VERS  | DATA       | AUT | DESCRIZIONE                         *00001200
001300*-------|------------|-----|-------------------------------------*00001300
001400* A.00  | 1990-05-02 | GBR | PRIMA STESURA                       *00001400
001500* A.01  | 1996-11-18 | LMC | AGGIUNTO WSS-DATE-SIS A 8 CIFRE     *00001500
001600*       |            |     | PER ACCEPT ... FROM DATE YYYYMMDD   *00001600
001700* B.00  | 1998-08-25 | SPT | VERIFICA Y2K - AAAA A 4 CIFRE, MM   *00001700
001800*       |            |     | E GG RESTANO A 2 CIFRE, OK COSI'    *00001800
001900*----------------------------------------------------------------*00001900
002000 01  CVTW-DATAORA.                                                00002000
002100     05  WSS-TIME-SIS.                                            00002100
002200         10  WSS-ORA             PIC 9(02).                       00002200
002300         10  WSS-MIN             PIC 9(02).                       00002300
002400         10  WSS-SEC             PIC 9(02).                       00002400
002500         10  WSS-CENT            PIC 9(02).                       00002500
002600     05  WSS-DATE-SIS.                                            00002600
002700         10  WSS-AAAA            PIC 9(04).                       00002700
002800         10  WSS-MM              PIC 9(02).                       00002800
002900         10  WSS-GG              PIC 9(02).                       00002900
003000     05  DIS-DATE.                                                00003000
003100         10  DIS-AAAA            PIC 9(04).                       00003100
003200         10  FILL-DT1            PIC X(01).                       00003200
003300         10  DIS-MM              PIC 9(02).                       00003300
003400         10  FILL-DT2            PIC X(01).                       00003400
003500         10  DIS-GG              PIC 9(02).                       00003500
003600     05  DIS-TIME.                                                00003600
003700         10  DIS-ORA             PIC 9(02).                       00003700
003800         10  FILL-TM1            PIC X(01).                       00003800
003900         10  DIS-MIN             PIC 9(02).                       00003900
004000         10  FILL-TM2            PIC X(01).                       00004000
004100         10  DIS-SEC             PIC 9(02).                       00004100
004200     05  WK-GIORNI-BASE          PIC S9(09) COMP-3 VALUE ZEROES.  00004200
004300     05  FILLER                  PIC X(06).                       00004300
