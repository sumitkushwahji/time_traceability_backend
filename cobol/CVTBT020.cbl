000100******************************************************************00000100
000200* NOTE :                                                          00000200
000300******************************************************************00000300
000400*                                                                 00000400
000500* PRODOTTO : RETE TRACCIABILITA' ORARIA IRNSS/GPS                 00000500
000600*                                                                 00000600
000700* FUNZIONE : PIVOT DIFFERENZE COMMON-VIEW PER SATELLITE/EPOCA     00000700
000800*                                                                 00000800
000900* AUTORE   : ALMAVIVA - SETTORE SISTEMI DI MISURA                 00000900
001000*                                                                 00001000
001100* PROGRAMMA: CVTBT020, COBOL/BATCH                                00001100
001200*                                                                 00001200
001300* PLAN     : CVTBTP02                                             00001300
001400*                                                                 00001400
001500* INPUT    : CV-DIFF-FILE (COPPIE STAZIONE, NON ORDINATO)         00001500
001600*                                                                 00001600
001700* OUTPUT   : PIVOT-OUTPUT-FILE (UNA RIGA PER GRUPPO CHIAVE)       00001700
001800*                                                                 00001800
001900* NOTA     : IL FILTRO PER DATA E SOURCE1 (SE VALORIZZATI) E'     00001900
002000*            LETTO DA SYSIN. IL RIORDINAMENTO PER CHIAVE E'       00002000
002100*            OTTENUTO CON SORT/RELEASE/RETURN, SENZA TABELLA      00002100
002200*            IN MEMORIA. VEDERE CVTWSRT PER DETTAGLIO CHIAVE.     00002200
002300******************************************************************00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID.     CVTBT020.                                        00002500
002600 AUTHOR.         N.KAMAT.                                         00002600
002700 INSTALLATION.   ALMAVIVA.                                        00002700
002800 DATE-WRITTEN.   1991-09-30.                                      00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY.       NON CLASSIFICATO.                                00003000
003100******************************************************************00003100
003200*----------------------------------------------------------------*00003200
003300* STORIA DELLE VARIAZIONI                                        *00003300
003400*----------------------------------------------------------------*00003400
003500* VERS  | DATA       | AUT | DESCRIZIONE                         *00003500
003600*-------|------------|-----|-------------------------------------*00003600
003700* A.00  | 1991-09-30 | GBR | PRIMA STESURA - MATCH DI DUE FILE   *00003700
003800*       |            |     | ORDINATI A CHIAVE UNICA (PROGENITORE)00003800
003900* A.01  | 1997-04-22 | LMC | RICH. 5017 - INTRODOTTO SORT/RELEASE 00003900
004000*       |            |     | / RETURN AL POSTO DEL FILE PRE-ORD. 00004000
004100* B.00  | 1998-09-30 | SPT | VERIFICA Y2K - CHIAVE DI ORDINAMENTO 00004100
004200*       |            |     | CONTIENE ANNO A 4 CIFRE, CONFERMATO  00004200
004300* B.01  | 2012-04-09 | NKM | RICH. 7601 - RISCRITTO PER PIVOT     00004300
004400*       |            |     | DIFFERENZE COMMON-VIEW PER STAZIONE  00004400
004500*       |            |     | GRUPPO A CHIAVE (SAT,MJD,EPOCA,ORA)  00004500
004600* B.02  | 2015-11-30 | PSR | RICH. 9021 - FILTRO PER DATA E       00004600
004700*       |            |     | SOURCE1 LETTO DA SYSIN               00004700
004800* C.00  | 2018-06-12 | DKS | RICH. 11209 - TABELLA SLOT PORTATA A 00004800
004900*       |            |     | 10 STAZIONI, RICERCA SLOT LIBERO     00004900
005000*       |            |     | CON SEARCH VARYING PIV-IDX          *00005000
005100*----------------------------------------------------------------*00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300******************************                                   00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER.  IBM-3090.                                      00005500
005600 OBJECT-COMPUTER.  IBM-3090.                                      00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     CLASS CVT-CIFRA IS "0" "1" "2" "3" "4" "5" "6" "7" "8" "9"    00005900
006000     UPSI-0 IS CVT-SW-TRACCIA                                     00006000
006100         ON STATUS IS CVT-TRACCIA-ON                              00006100
006200         OFF STATUS IS CVT-TRACCIA-OFF.                           00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500*                                  - DIFFERENZE       INPUT       00006500
006600     SELECT  CV-DIFF-FILE     ASSIGN TO CVDIFFIN                  00006600
006700                              FILE STATUS IS WS-FS-CVDIFF.        00006700
006800*                                  - FILE DI SORT WORK            00006800
006900     SELECT  CV-DIFF-SORT-FILE ASSIGN TO CVDIFFWK.                00006900
007000*                                  - PIVOT           OUTPUT       00007000
007100     SELECT  PIVOT-OUTPUT-FILE ASSIGN TO CVPIVOUT                 00007100
007200                              FILE STATUS IS WS-FS-CVPIVO.        00007200
007300******************************************************************00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600 FD  CV-DIFF-FILE                                                 00007600
007700     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007700
007800 01  REC-CV-DIFF                    PIC  X(130).                  00007800
007900 SD  CV-DIFF-SORT-FILE.                                           00007900
008000     COPY CVTFDIF REPLACING ==CVTF-DIFFERENZA== BY               00008000
008100                            ==SD-DIFFERENZA==.                    00008100
008200 FD  PIVOT-OUTPUT-FILE                                            00008200
008300     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00008300
008400 01  REC-PIVOT-OUTPUT               PIC  X(188).                  00008400
008500*-----------------------------------------------------------------00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700*                                  - COPY TRACCIATO PIVOT (ACCUM.)00008700
008800     COPY CVTFPIV.                                                00008800
008900*                                  - COPY TRACCIATO DIFFERENZA,   00008900
009000*                                    RIBATTEZZATA WS-/WDF- PER    00009000
009100*                                    NON CONFLIGGERE CON SD-DIFF. 00009100
009200     COPY CVTFDIF REPLACING ==CVTF-DIFFERENZA== BY               00009200
009300                            ==WS-DIFFERENZA==                    00009300
009400                            ==DIF-== BY ==WDF-==.                 00009400
009500*                                  - COPY AREA ERRORE COMUNE      00009500
009600     COPY CVTWERR.                                                00009600
009700*                                  - COPY AREA DATA/ORA DI SISTEMA00009700
009800     COPY CVTWDAT.                                                00009800
009900*                                  - COSTANTI DI LAVORO           00009900
010000 01  WK-COSTANTI-FLAG.                                            00010000
010100     05  WK-CVTBT020             PIC X(08) VALUE 'CVTBT020'.      00010100
010200*                                  - PARAMETRI DI FILTRO SYSIN    00010200
010300 01  WS-PARM-FILTRO.                                              00010300
010400     05  WS-PARM-SOURCE1         PIC X(08).                       00010400
010500     05  WS-PARM-DATA-INIZ       PIC X(10).                       00010500
010600     05  WS-PARM-DATA-FINE       PIC X(10).                       00010600
010700*                                  - VARIABILI DI LAVORO          00010700
010800 01  WS-LAVORO.                                                   00010800
010900     05  WS-FS-CVDIFF            PIC X(02).                       00010900
011000     05  WS-FS-SORT              PIC X(02).                       00011000
011100     05  WS-FS-CVPIVO            PIC X(02).                       00011100
011200     05  WS-SW-ACCETTA           PIC X(01).                       00011200
011300         88  WS-ACCETTA              VALUE 'S'.                   00011300
011400         88  WS-SCARTA               VALUE 'N'.                   00011400
011500     05  WS-SW-GRUPPO            PIC X(01).                       00011500
011600         88  WS-PRIMO-GRUPPO         VALUE 'S'.                   00011600
011700         88  WS-NON-PRIMO-GRUPPO     VALUE 'N'.                   00011700
011800     05  WS-TOT-LETTI            PIC 9(07) COMP-3 VALUE ZEROES.   00011800
011900     05  WS-TOT-RILASCIATI       PIC 9(07) COMP-3 VALUE ZEROES.   00011900
012000     05  WS-TOT-SCARTATI-FILTRO  PIC 9(07) COMP-3 VALUE ZEROES.   00012000
012100*                                  - CHIAVE DI CONTROL BREAK      00012100
012200 01  WS-CHIAVE-PREC.                                              00012200
012300     05  WS-PREC-SAT-LETTER      PIC X(01).                       00012300
012400     05  WS-PREC-MJD             PIC 9(05).                       00012400
012500     05  WS-PREC-MJD-DATE-TIME   PIC X(26).                       00012500
012600     05  WS-PREC-STTIME          PIC X(06).                       00012600
012650*                                  - CONTATORI STAND-ALONE        00012650
012660 77  WS-TOT-GRUPPI-SCRITTI       PIC 9(07) COMP-3 VALUE ZEROES.   00012660
012670 77  WS-TOT-STAZIONI-SCARTO      PIC 9(07) COMP-3 VALUE ZEROES.   00012670
012900*                                  - CAMPI EDIT STATISTICHE       00012900
013000 01  WK-CAMPI-EDIT.                                                00013000
013100     05  CAMPI-EDIT              OCCURS  06.                      00013100
013200         10  NUM-EDIT            PIC ZZZ,ZZ9.                     00013200
013300*-----------------------------------------------------------------00013300
013400 PROCEDURE DIVISION.                                              00013400
013500******************                                                00013500
013600 INIZIO-CVTBT020.                                                 00013600
013700                                                                  00013700
013800     PERFORM OP-INIZ          THRU  EX-OP-INIZ.                   00013800
013900                                                                  00013900
014000     PERFORM ELABORAZIONE     THRU  EX-ELABORAZIONE.              00014000
014100                                                                  00014100
014200     PERFORM OP-FINALI        THRU  EX-OP-FINALI.                 00014200
014300                                                                  00014300
014400 FINE-CVTBT020.                                                   00014400
014500     EXIT.                                                        00014500
014600******************************************************************00014600
014700*               OPERAZIONI INIZIALI                              *00014700
014800******************************************************************00014800
014900 OP-INIZ.                                                         00014900
015000                                                                  00015000
015100     MOVE 0                   TO RETURN-CODE.                     00015100
015200     MOVE WK-CVTBT020         TO ERR-PROGRAMMA.                   00015200
015300                                                                  00015300
015400     DISPLAY '*************************************************'.00015400
015500     DISPLAY '*--            INIZIO CVTBT020                 --*'.00015500
015600     DISPLAY '*************************************************'.00015600
015700                                                                  00015700
015800     MOVE SPACES              TO WS-PARM-FILTRO.                  00015800
015900     ACCEPT WS-PARM-FILTRO    FROM SYSIN.                         00015900
016000                                                                  00016000
016100     OPEN INPUT  CV-DIFF-FILE.                                    00016100
016200     IF WS-FS-CVDIFF NOT = '00'                                   00016200
016300        MOVE '0010'           TO ERR-PUNTO                        00016300
016400        MOVE 'OPEN CV-DIFF-FILE' TO ERR-DESCRIZIONE               00016400
016500        MOVE WS-FS-CVDIFF     TO ERR-CODICE-X                     00016500
016600        MOVE 'S'              TO ERR-GRAVE                        00016600
016700        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE               00016700
016800        PERFORM OP-FINALI     THRU EX-OP-FINALI                   00016800
016900     END-IF.                                                      00016900
017000                                                                  00017000
017100     OPEN OUTPUT PIVOT-OUTPUT-FILE.                                00017100
017200     IF WS-FS-CVPIVO NOT = '00'                                   00017200
017300        MOVE '0011'           TO ERR-PUNTO                        00017300
017400        MOVE 'OPEN PIVOT-OUTPUT-FILE' TO ERR-DESCRIZIONE          00017400
017500        MOVE WS-FS-CVPIVO     TO ERR-CODICE-X                     00017500
017600        MOVE 'S'              TO ERR-GRAVE                        00017600
017700        PERFORM C09000-ERRORE THRU EX-C09000-ERRORE               00017700
017800        PERFORM OP-FINALI     THRU EX-OP-FINALI                   00017800
017900     END-IF.                                                      00017900
018000                                                                  00018000
018100     SET WS-PRIMO-GRUPPO      TO TRUE.                            00018100
018200 EX-OP-INIZ.                                                      00018200
018300     EXIT.                                                        00018300
018400******************************************************************00018400
018500*  SORT DELLE DIFFERENZE PER CHIAVE (SAT,MJD,EPOCA,ORA)          *00018500
018600******************************************************************00018600
018700 ELABORAZIONE.                                                     00018700
018800                                                                  00018800
018900     SORT CV-DIFF-SORT-FILE                                       00018900
019000         ON ASCENDING KEY DIF-SAT-LETTER OF SD-DIFFERENZA         00019000
019100                          DIF-MJD OF SD-DIFFERENZA                00019100
019200                          DIF-MJD-DATE-TIME OF SD-DIFFERENZA      00019200
019300                          DIF-STTIME OF SD-DIFFERENZA             00019300
019400         INPUT PROCEDURE  IS C00100-FILTRA-RANGE                  00019400
019500                          THRU EX-C00100-FILTRA-RANGE             00019500
019600         OUTPUT PROCEDURE IS C00200-ELABORA-GRUPPI                00019600
019700                          THRU EX-C00200-ELABORA-GRUPPI.          00019700
019800                                                                  00019800
019900 EX-ELABORAZIONE.                                                 00019900
020000     EXIT.                                                        00020000
020100******************************************************************00020100
020200*  FASE 1 DEL SORT: LEGGE CV-DIFF-FILE, APPLICA IL FILTRO DATA/  *00020200
020300*  SOURCE1 DA SYSIN E RILASCIA SOLO LE RIGHE CHE PASSANO          00020300
020400******************************************************************00020400
020500 C00100-FILTRA-RANGE.                                             00020500
020600                                                                  00020600
020700     PERFORM C00110-LEGGI-DIFF THRU EX-C00110-LEGGI-DIFF.         00020700
020800                                                                  00020800
020900     PERFORM C00115-FILTRA-UNA-DIFF                               00020900
020950                          THRU EX-C00115-FILTRA-UNA-DIFF          00020950
021000                          UNTIL WS-FS-CVDIFF = '10'.               00021000
021400                                                                  00021400
021500 EX-C00100-FILTRA-RANGE.                                          00021500
021600     EXIT.                                                        00021600
021700******************************************************************00021700
021720 C00115-FILTRA-UNA-DIFF.                                           00021720
021740     PERFORM C00120-VERIFICA-FILTRO                               00021740
021760                          THRU EX-C00120-VERIFICA-FILTRO.         00021760
021780     PERFORM C00110-LEGGI-DIFF THRU EX-C00110-LEGGI-DIFF.         00021780
021800 EX-C00115-FILTRA-UNA-DIFF.                                        00021800
021820     EXIT.                                                        00021820
021840******************************************************************00021840
021860 C00110-LEGGI-DIFF.                                                00021860
021900     READ CV-DIFF-FILE INTO SD-DIFFERENZA.                        00021900
022000     IF WS-FS-CVDIFF = '00'                                       00022000
022100        ADD 1                TO WS-TOT-LETTI                      00022100
022200     ELSE                                                         00022200
022300        IF WS-FS-CVDIFF NOT = '10'                                00022300
022400           MOVE '0012'         TO ERR-PUNTO                       00022400
022500           MOVE 'READ CV-DIFF-FILE' TO ERR-DESCRIZIONE            00022500
022600           MOVE WS-FS-CVDIFF   TO ERR-CODICE-X                    00022600
022700           MOVE 'S'            TO ERR-GRAVE                       00022700
022800           PERFORM C09000-ERRORE THRU EX-C09000-ERRORE            00022800
022900           PERFORM OP-FINALI   THRU EX-OP-FINALI                  00022900
023000        END-IF                                                    00023000
023100     END-IF.                                                      00023100
023200 EX-C00110-LEGGI-DIFF.                                             00023200
023300     EXIT.                                                        00023300
023400******************************************************************00023400
023500*  APPLICA FILTRO SOURCE1 (SE VALORIZZATO) E RANGE DATA (SE      *00023500
023600*  VALORIZZATO); DATA CONFRONTATA SU DIF-EPOCA-DATA (YYYY-MM-DD) *00023600
023700******************************************************************00023700
023800 C00120-VERIFICA-FILTRO.                                           00023800
023900     SET WS-ACCETTA             TO TRUE.                          00023900
024000                                                                  00024000
024100     IF WS-PARM-SOURCE1 NOT = SPACES                              00024100
024200        IF DIF-SOURCE1 OF SD-DIFFERENZA NOT = WS-PARM-SOURCE1     00024200
024300           SET WS-SCARTA        TO TRUE                           00024300
024400        END-IF                                                    00024400
024500     END-IF.                                                      00024500
024600                                                                  00024600
024700     IF WS-ACCETTA AND WS-PARM-DATA-INIZ NOT = SPACES             00024700
024800        IF DIF-EPOCA-DATA OF SD-DIFFERENZA < WS-PARM-DATA-INIZ    00024800
024900           SET WS-SCARTA        TO TRUE                           00024900
025000        END-IF                                                    00025000
025100     END-IF.                                                      00025100
025200                                                                  00025200
025300     IF WS-ACCETTA AND WS-PARM-DATA-FINE NOT = SPACES             00025300
025400        IF DIF-EPOCA-DATA OF SD-DIFFERENZA > WS-PARM-DATA-FINE    00025400
025500           SET WS-SCARTA        TO TRUE                           00025500
025600        END-IF                                                    00025600
025700     END-IF.                                                      00025700
025800                                                                  00025800
025900     IF WS-ACCETTA                                                00025900
026000        RELEASE SD-DIFFERENZA                                     00026000
026100        ADD 1                 TO WS-TOT-RILASCIATI                00026100
026200     ELSE                                                         00026200
026300        ADD 1                 TO WS-TOT-SCARTATI-FILTRO           00026300
026400     END-IF.                                                      00026400
026500 EX-C00120-VERIFICA-FILTRO.                                        00026500
026600     EXIT.                                                        00026600
026700******************************************************************00026700
026800*  FASE 2 DEL SORT: RITIRA LE RIGHE ORDINATE, RILEVA IL CONTROL  *00026800
026900*  BREAK DI CHIAVE E SCRIVE UNA RIGA PIVOT PER GRUPPO            *00026900
027000******************************************************************00027000
027100 C00200-ELABORA-GRUPPI.                                            00027100
027200                                                                  00027200
027300     PERFORM C00210-LEGGI-SORT THRU EX-C00210-LEGGI-SORT.         00027300
027400                                                                  00027400
027500     PERFORM C00215-ELABORA-UNA-DIFF                              00027500
027550                          THRU EX-C00215-ELABORA-UNA-DIFF         00027550
027600                          UNTIL WS-FS-SORT = '10'.                00027600
029400                                                                  00029400
029900     IF WS-NON-PRIMO-GRUPPO                                       00029900
030000        PERFORM C00300-SCRIVI-PIVOT THRU EX-C00300-SCRIVI-PIVOT   00030000
030100     END-IF.                                                      00030100
030200                                                                  00030200
030300 EX-C00200-ELABORA-GRUPPI.                                        00030300
030400     EXIT.                                                        00030400
030450******************************************************************00030450
030460 C00215-ELABORA-UNA-DIFF.                                         00030460
030470     IF WS-PRIMO-GRUPPO                                           00030470
030480        PERFORM C00220-NUOVO-GRUPPO                               00030480
030490                             THRU EX-C00220-NUOVO-GRUPPO          00030490
030500     ELSE                                                         00030500
030510        IF WDF-SAT-LETTER NOT = WS-PREC-SAT-LETTER OR             00030510
030520           WDF-MJD        NOT = WS-PREC-MJD        OR             00030520
030530           WDF-MJD-DATE-TIME NOT = WS-PREC-MJD-DATE-TIME OR       00030530
030540           WDF-STTIME     NOT = WS-PREC-STTIME                    00030540
030550           PERFORM C00300-SCRIVI-PIVOT                            00030550
030560                             THRU EX-C00300-SCRIVI-PIVOT          00030560
030570           PERFORM C00220-NUOVO-GRUPPO                            00030570
030580                             THRU EX-C00220-NUOVO-GRUPPO          00030580
030590        ELSE                                                      00030590
030600           PERFORM C00230-ACCUMULA-STAZIONE                       00030600
030610                             THRU EX-C00230-ACCUMULA-STAZIONE     00030610
030620        END-IF                                                    00030620
030630     END-IF.                                                      00030630
030640     PERFORM C00210-LEGGI-SORT THRU EX-C00210-LEGGI-SORT.         00030640
030650 EX-C00215-ELABORA-UNA-DIFF.                                      00030650
030660     EXIT.                                                        00030660
030670******************************************************************00030670
030680 C00210-LEGGI-SORT.                                                00030680
030700     RETURN CV-DIFF-SORT-FILE INTO WS-DIFFERENZA                  00030700
030800         AT END     MOVE '10' TO WS-FS-SORT                       00030800
030900         NOT AT END MOVE '00' TO WS-FS-SORT                       00030900
031000     END-RETURN.                                                  00031000
031100 EX-C00210-LEGGI-SORT.                                             00031100
031200     EXIT.                                                        00031200
031300******************************************************************00031300
031400*  APRE UN NUOVO GRUPPO: AZZERA LA RIGA PIVOT, LIBERA GLI SLOT   *00031400
031500*  STAZIONE E ACCUMULA LA PRIMA RIGA DEL GRUPPO                  *00031500
031600******************************************************************00031600
031700 C00220-NUOVO-GRUPPO.                                              00031700
031800     INITIALIZE CVTF-PIVOT.                                       00031800
031900     MOVE WDF-SAT-LETTER      TO PIV-SAT-LETTER.                  00031900
032000     MOVE WDF-MJD             TO PIV-MJD.                         00032000
032100     MOVE WDF-MJD-DATE-TIME   TO PIV-MJD-DATE-TIME.               00032100
032200     MOVE WDF-STTIME          TO PIV-STTIME.                      00032200
032300     MOVE ZEROES              TO PIV-NUM-STAZIONI.                00032300
032400                                                                  00032400
032500     SET PIV-IDX TO 1.                                            00032500
032600     PERFORM C00225-LIBERA-SLOT THRU EX-C00225-LIBERA-SLOT        00032600
032700                          UNTIL PIV-IDX > 10.                     00032700
033000                                                                  00033000
033100     MOVE WDF-SAT-LETTER      TO WS-PREC-SAT-LETTER.              00033100
033200     MOVE WDF-MJD             TO WS-PREC-MJD.                     00033200
033300     MOVE WDF-MJD-DATE-TIME   TO WS-PREC-MJD-DATE-TIME.           00033300
033400     MOVE WDF-STTIME          TO WS-PREC-STTIME.                  00033400
033500                                                                  00033500
033600     PERFORM C00230-ACCUMULA-STAZIONE                            00033600
033650                                THRU EX-C00230-ACCUMULA-STAZIONE. 00033650
033800                                                                  00033800
033900     SET WS-NON-PRIMO-GRUPPO  TO TRUE.                            00033900
034000 EX-C00220-NUOVO-GRUPPO.                                           00034000
034100     EXIT.                                                        00034100
034110******************************************************************00034110
034120*  LIBERA-SLOT: AZZERA UNO SLOT STAZIONE DELLA RIGA PIVOT E      *00034120
034130*  AVANZA L'INDICE - RICHIAMATA 10 VOLTE DA C00220-NUOVO-GRUPPO  *00034130
034140******************************************************************00034140
034150 C00225-LIBERA-SLOT.                                               00034150
034160     SET PIV-SLOT-LIBERO(PIV-IDX)  TO TRUE.                       00034160
034170     MOVE SPACES              TO PIV-STAZIONE-COD(PIV-IDX).       00034170
034180     SET PIV-IDX UP BY 1.                                         00034180
034190 EX-C00225-LIBERA-SLOT.                                            00034190
034195     EXIT.                                                        00034195
034200******************************************************************00034200
034300*  ACCUMULA-STAZIONE: SE LA STAZIONE WDF-SOURCE2 E' GIA' NELLA   *00034300
034400*  RIGA PIVOT VINCE LA PRIMA OCCORRENZA (NESSUN AGGIORNAMENTO);  *00034400
034500*  ALTRIMENTI CERCA IL PRIMO SLOT LIBERO E LO VALORIZZA          *00034500
034600******************************************************************00034600
034700 C00230-ACCUMULA-STAZIONE.                                         00034700
034800     SET PIV-IDX               TO 1.                              00034800
034900     SEARCH PIV-LOCATION-DIFFS                                    00034900
035000        AT END                                                    00035000
035100           PERFORM C00240-ASSEGNA-SLOT-LIBERO                     00035100
035200                                THRU EX-C00240-ASSEGNA-SLOT-LIBERO00035200
035300        WHEN PIV-SLOT-OCCUPATO(PIV-IDX) AND                       00035300
035400             PIV-STAZIONE-COD(PIV-IDX) = WDF-SOURCE2               00035400
035500             CONTINUE                                             00035500
035600     END-SEARCH.                                                  00035600
035700 EX-C00230-ACCUMULA-STAZIONE.                                      00035700
035800     EXIT.                                                        00035800
035900******************************************************************00035900
036000 C00240-ASSEGNA-SLOT-LIBERO.                                       00036000
036100     SET PIV-IDX               TO 1.                              00036100
036200     SEARCH PIV-LOCATION-DIFFS                                    00036200
036300        AT END                                                    00036300
036400           ADD 1                TO WS-TOT-STAZIONI-SCARTO         00036400
036500           MOVE '0020'          TO ERR-PUNTO                      00036500
036600           MOVE 'NESSUNO SLOT STAZIONE LIBERO NEL GRUPPO'         00036600
036700                                TO ERR-DESCRIZIONE                00036700
036800           MOVE WDF-SOURCE2     TO ERR-DATI                       00036800
036900           MOVE 'N'             TO ERR-GRAVE                      00036900
037000           PERFORM C09000-ERRORE THRU EX-C09000-ERRORE            00037000
037100        WHEN PIV-SLOT-LIBERO(PIV-IDX)                             00037100
037200           MOVE WDF-SOURCE2     TO PIV-STAZIONE-COD(PIV-IDX)      00037200
037300           MOVE WDF-AVG-REFSYS-DIFF TO PIV-DIFF-VALORE(PIV-IDX)   00037300
037400           SET PIV-SLOT-OCCUPATO(PIV-IDX) TO TRUE                 00037400
037500           ADD 1                TO PIV-NUM-STAZIONI               00037500
037600     END-SEARCH.                                                  00037600
037700 EX-C00240-ASSEGNA-SLOT-LIBERO.                                    00037700
037800     EXIT.                                                        00037800
037900******************************************************************00037900
038000 C00300-SCRIVI-PIVOT.                                              00038000
038100     MOVE CVTF-PIVOT            TO REC-PIVOT-OUTPUT.              00038100
038200     WRITE REC-PIVOT-OUTPUT.                                      00038200
038300     IF WS-FS-CVPIVO NOT = '00'                                   00038300
038400        MOVE '0013'             TO ERR-PUNTO                      00038400
038500        MOVE 'WRITE PIVOT-OUTPUT-FILE' TO ERR-DESCRIZIONE         00038500
038600        MOVE WS-FS-CVPIVO       TO ERR-CODICE-X                   00038600
038700        MOVE 'S'                TO ERR-GRAVE                      00038700
038800        PERFORM C09000-ERRORE   THRU EX-C09000-ERRORE             00038800
038900        PERFORM OP-FINALI       THRU EX-OP-FINALI                 00038900
039000     END-IF.                                                      00039000
039100     ADD 1                      TO WS-TOT-GRUPPI-SCRITTI.         00039100
039200 EX-C00300-SCRIVI-PIVOT.                                           00039200
039300     EXIT.                                                        00039300
039400******************************************************************00039400
039500*            ELABORAZIONI FINALI                                 *00039500
039600******************************************************************00039600
039700 OP-FINALI.                                                       00039700
039800                                                                  00039800
039900     CLOSE CV-DIFF-FILE.                                          00039900
040000     CLOSE PIVOT-OUTPUT-FILE.                                     00040000
040100                                                                  00040100
040200     MOVE WS-TOT-LETTI            TO NUM-EDIT(01).                00040200
040300     MOVE WS-TOT-RILASCIATI       TO NUM-EDIT(02).                00040300
040400     MOVE WS-TOT-SCARTATI-FILTRO  TO NUM-EDIT(03).                00040400
040500     MOVE WS-TOT-GRUPPI-SCRITTI   TO NUM-EDIT(04).                00040500
040600     MOVE WS-TOT-STAZIONI-SCARTO  TO NUM-EDIT(05).                00040600
040700                                                                  00040700
040800     DISPLAY '*====----------------------------------------====*'.00040800
040900     DISPLAY '*====          S T A T I S T I C H E         ====*'.00040900
041000     DISPLAY '*====----------------------------------------====*'.00041000
041100     DISPLAY ' TOT. DIFFERENZE LETTE........: ' NUM-EDIT(01).     00041100
041200     DISPLAY ' TOT. DIFFERENZE RILASCIATE...: ' NUM-EDIT(02).     00041200
041300     DISPLAY ' TOT. SCARTATE DA FILTRO......: ' NUM-EDIT(03).     00041300
041400     DISPLAY ' TOT. RIGHE PIVOT SCRITTE.....: ' NUM-EDIT(04).     00041400
041500     DISPLAY ' TOT. STAZIONI SENZA SLOT.....: ' NUM-EDIT(05).     00041500
041600     DISPLAY '*==================================================*'00041600
041700     DISPLAY '*--            FINE   CVTBT020                 --*'.00041700
041800     DISPLAY '*************************************************'.00041800
041900                                                                  00041900
042000     STOP RUN.                                                    00042000
042100 EX-OP-FINALI.                                                    00042100
042200     EXIT.                                                        00042200
042300******************************************************************00042300
042400*  GESTIONE ERRORE                                                00042400
042500******************************************************************00042500
042600 C09000-ERRORE.                                                    00042600
042700     DISPLAY '*====----------------------------------------====*'.00042700
042800     DISPLAY '*====             ERRORE                      ====*'.00042800
042900     DISPLAY '*====----------------------------------------====*'.00042900
043000     DISPLAY '*====   PROGRAMMA    : ' ERR-PROGRAMMA.             00043000
043100     DISPLAY '*====   PUNTO        : ' ERR-PUNTO.                 00043100
043200     DISPLAY '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.           00043200
043300     DISPLAY '*====   CODICE-X     : ' ERR-CODICE-X.              00043300
043400     DISPLAY '*====   DATI         : ' ERR-DATI.                  00043400
043500     IF ERR-GRAVE-SI                                              00043500
043600        MOVE 12                 TO RETURN-CODE                    00043600
043700     END-IF.                                                      00043700
043800 EX-C09000-ERRORE.                                                 00043800
043900     EXIT.                                                        00043900
044000******************************      END      *********************00044000
