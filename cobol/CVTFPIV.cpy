000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTFPIV   -  TRACCIATO RECORD RIGA PIVOTATA PER SATELLITE     *00000300
000400*                                                                *00000400
000500*  UNA RIGA PER GRUPPO (SAT-LETTER, MJD, MJD-DATE-TIME, STTIME)  *00000500
000600*  CON UNA COLONNA (SLOT) PER OGNI STAZIONE SOURCE2 INCONTRATA.  *00000600
000700*  IL NUMERO DI SLOT E' FISSO A 10, CAPIENTE PER LA RETE ATTUALE *00000700
000800*  DI 7 STAZIONI (BANGALORE, FARIDABAD, NPL, AHMEDABAD,          *00000800
000900*  BHUBANESHWAR, DRC, GUWAHATI) PIU' MARGINE DI CRESCITA.        *00000900
001000*                                                                *00001000
001100*----------------------------------------------------------------*00001100
001200* STORIA DELLE VARIAZIONI                                        *00001200
001300*----------------------------------------------------------------*00001300
001400* VERS  | DATA       | AUT | DESCRIZIONE                         *00001400
001500*-------|------------|-----|-------------------------------------*00001500
001600* A.00  | 2012-04-09 | NKM | PRIMA STESURA - 6 SLOT STAZIONE     *00001600
001700* A.01  | 2018-06-12 | DKS | RICH. 11209 - SLOT PORTATI A 10 PER *00001700
001800*       |            |     | INGRESSO STAZIONE GUWAHATI E DRC    *00001800
001900*----------------------------------------------------------------*00001900
002000 01  CVTF-PIVOT.                                                  00002000
002100     05  PIV-SAT-LETTER          PIC X(01).                       00002100
002200     05  PIV-MJD                 PIC 9(05).                       00002200
002300     05  PIV-MJD-DATE-TIME       PIC X(26).                       00002300
002400     05  PIV-MJD-DATE-TIME-R REDEFINES PIV-MJD-DATE-TIME.         00002400
002500         10  PIV-EPOCA-DATA      PIC X(10).                       00002500
002600         10  PIV-EPOCA-RESTO     PIC X(16).                       00002600
002700     05  PIV-STTIME              PIC X(06).                       00002700
002800     05  PIV-NUM-STAZIONI        PIC 9(02) COMP-3.                00002800
002900     05  PIV-LOCATION-DIFFS OCCURS 10 TIMES                       00002900
003000                 INDEXED BY PIV-IDX.                              00003000
003100         10  PIV-STAZIONE-COD    PIC X(08).                       00003100
003200         10  PIV-DIFF-VALORE     PIC S9(06)V999 COMP-3.           00003200
003300         10  PIV-SLOT-IND        PIC X(01).                       00003300
003400             88  PIV-SLOT-LIBERO     VALUE 'L'.                   00003400
003500             88  PIV-SLOT-OCCUPATO   VALUE 'O'.                   00003500
003600     05  FILLER                  PIC X(08).                       00003600
