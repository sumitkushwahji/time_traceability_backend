000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTFAVL   -  TRACCIATO RECORD DISPONIBILITA' FILE ATTESI      *00000300
000400*                                                                *00000400
000500*  UNA RIGA PER OGNI COPPIA (MJD, SEDE) CHE DOVEVA ARRIVARE.     *00000500
000600*  ALIMENTA LA SEZIONE MISSING FILES DEL REPORT DI CVTBT030.     *00000600
000700*                                                                *00000700
000800*----------------------------------------------------------------*00000800
000900* STORIA DELLE VARIAZIONI                                        *00000900
001000*----------------------------------------------------------------*00001000
001100* VERS  | DATA       | AUT | DESCRIZIONE                         *00001100
001200*-------|------------|-----|-------------------------------------*00001200
001300* A.00  | 2017-01-23 | DKS | PRIMA STESURA                       *00001300
001400* A.01  | 2019-07-02 | RVK | RICH. 11640 - STATO A 88 LIVELLI    *00001400
001500*       |            |     | MISSING/RECEIVED AL POSTO DI FLAG X *00001500
001600*----------------------------------------------------------------*00001600
001700 01  CVTF-DISPONIBILITA.                                          00001700
001800     05  AVL-LOCATION-NAME       PIC X(20).                       00001800
001900     05  AVL-MJD                 PIC 9(05).                       00001900
002000     05  AVL-MJD-R REDEFINES AVL-MJD PIC X(05).                   00002000
002100     05  AVL-STATUS              PIC X(10).                       00002100
002200         88  AVL-STATUS-MISSING      VALUE 'MISSING   '.          00002200
002300         88  AVL-STATUS-RECEIVED     VALUE 'RECEIVED  '.          00002300
002400     05  AVL-FILE-NAME           PIC X(40).                       00002400
002500     05  FILLER                  PIC X(20).                       00002500
