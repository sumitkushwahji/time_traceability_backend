000100******************************************************************00000100
000200*                                                                *00000200
000300*  CVTFDIF   -  TRACCIATO RECORD DIFFERENZA COMMON-VIEW          *00000300
000400*                                                                *00000400
000500*  UNA RIGA PER OGNI CONFRONTO DI COPPIA STAZIONI (SOURCE1/      *00000500
000600*  SOURCE2) SU UN DATO SATELLITE/EPOCA. LETTA DA CVTBT020 PER    *00000600
000700*  PRODURRE LA RIGA PIVOTATA (CVTFPIV).                          *00000700
000800*                                                                *00000800
000900*----------------------------------------------------------------*00000900
001000* STORIA DELLE VARIAZIONI                                        *00001000
001100*----------------------------------------------------------------*00001100
001200* VERS  | DATA       | AUT | DESCRIZIONE                         *00001200
001300*-------|------------|-----|-------------------------------------*00001300
001400* A.00  | 2012-04-09 | NKM | PRIMA STESURA                       *00001400
001500* A.01  | 2015-11-30 | PSR | REQ. 9021 - MJD-DATE-TIME PORTATO   *00001500
001600*       |            |     | A 26 PER TIMESTAMP CON OFFSET       *00001600
001700* B.00  | 2020-03-17 | DKS | RETE ESTESA A 7 STAZIONI - NESSUN   *00001700
001800*       |            |     | CAMBIO TRACCIATO, SOLO SOURCE1/2    *00001800
001900*       |            |     | NUOVI VALORI GESTITI DA CVTBT020    *00001900
002000*----------------------------------------------------------------*00002000
002100 01  CVTF-DIFFERENZA.                                             00002100
002200     05  DIF-ID                  PIC X(36).                       00002200
002300     05  DIF-ID-R REDEFINES DIF-ID.                                00002300
002400         10  DIF-ID-STAZIONE     PIC X(08).                       00002400
002500         10  DIF-ID-PROGR        PIC X(28).                       00002500
002600     05  DIF-SAT-LETTER          PIC X(01).                       00002600
002700     05  DIF-MJD                 PIC 9(05).                       00002700
002800     05  DIF-COMMON-SATELLITE    PIC 9(02).                       00002800
002900     05  DIF-STTIME              PIC X(06).                       00002900
003000     05  DIF-MJD-DATE-TIME       PIC X(26).                       00003000
003100     05  DIF-MJD-DATE-TIME-R REDEFINES DIF-MJD-DATE-TIME.         00003100
003200         10  DIF-EPOCA-DATA      PIC X(10).                       00003200
003300         10  DIF-EPOCA-FILLER1   PIC X(01).                       00003300
003400         10  DIF-EPOCA-ORA       PIC X(08).                       00003400
003500         10  DIF-EPOCA-OFFSET    PIC X(07).                       00003500
003600     05  DIF-SOURCE1             PIC X(08).                       00003600
003700     05  DIF-SOURCE2             PIC X(08).                       00003700
003800     05  DIF-AVG1                PIC S9(06)V999 SIGN TRAILING.    00003800
003900     05  DIF-AVG2                PIC S9(06)V999 SIGN TRAILING.    00003900
004000     05  DIF-AVG-REFSYS-DIFF     PIC S9(06)V999 SIGN TRAILING.    00004000
004100     05  FILLER                  PIC X(11).                       00004100
